000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  CKGPROC1                                            * 00000500
000600*                                                               * 00000600
000700* CHECKING-ACCOUNT RULES, CALLED BY BANKDLY1 2800-CALL-TYPE-UNIT* 00000700
000800* FOR EVERY TRANSACTION AGAINST AN ACCOUNT TYPE 1 ENTRY.        * 00000800
000900* CHECKING HAS NO MINIMUM BALANCE AND NO WITHDRAWAL-COUNT CAP - * 00000900
001000* A WITHDRAWAL IS GOOD AS LONG AS IT DOES NOT OVERDRAW THE      * 00001000
001100* ACCOUNT, AND CHECKING PAYS NO INTEREST.                       * 00001100
001200*                                                                 00001200
001300* IDENTIFICATION DIVISION.                                        00001300
001400****************************************************************  00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600 PROGRAM-ID.    CKGPROC1.                                         00001600
001700 AUTHOR.        D W STOUT.                                        00001700
001800 INSTALLATION.  FIRST AMERICAN TRUST - DAILY PROCESSING.          00001800
001900 DATE-WRITTEN.  04/02/80.                                         00001900
002000 DATE-COMPILED.  01/07/82.                                        00002000
002100 SECURITY.      COMPANY CONFIDENTIAL.                             00002100
002200*                                                                 00002200
002300****************************************************************  00002300
002400*                    C H A N G E   L O G                       *  00002400
002500*   YY/MM/DD  BY   TICKET    DESCRIPTION                       *  00002500
002600*   80/04/02  DWS  INITIAL   FIRST WRITTEN.                     * 00002600
002700*   82/01/07  DWS  BK-0088   SPLIT OUT OF THE OLD MONOLITHIC    * 00002700
002800*                            UPDATE PARAGRAPH INTO ITS OWN      * 00002800
002900*                            CALLED PROGRAM, ONE PER ACCOUNT    * 00002900
003000*                            TYPE.                              * 00003000
003100*   85/09/30  DWS  BK-0104   ADDED OP-CODE 'I' FOR THE DAILY    * 00003100
003200*                            INTEREST-ACCRUAL PASS - CHECKING   * 00003200
003300*                            JUST RETURNS ITS BALANCE UNCHANGED.* 00003300
003400*   98/12/03  LMT  BK-Y2K01  LK-ACCT-REC DATES NOW CCYYMMDD -    *00003400
003500*                            NO DATE ARITHMETIC DONE HERE SO NO * 00003500
003600*                            OTHER CHANGE WAS NEEDED.           * 00003600
003610*   05/11/18  JFP  BK-0513   ADDED 77 WS-OVERDRAWN-SW AND ITS   * 00003610
003620*                            88 IN PLACE OF THE SECOND NESTED   * 00003620
003630*                            BALANCE TEST IN 200-WITHDRAW - NO  * 00003630
003640*                            CHANGE IN WHAT GETS REJECTED, JUST * 00003640
003650*                            READS CLEANER.                     * 00003650
003700****************************************************************  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400****************************************************************  00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004610 77  WS-OVERDRAWN-SW            PIC X(01) VALUE 'N'.              00004610
004620     88  WS-OVERDRAWN            VALUE 'Y'.                       00004620
004700 01  WS-WORK-FIELDS.                                              00004700
004800     05  WS-NEW-BALANCE              PIC S9(09)V99 COMP-3         00004800
004900                                      VALUE 0.                    00004900
004905     05  FILLER                      PIC X(06).                   00004905
004910 01  WS-WORK-FIELDS-R REDEFINES WS-WORK-FIELDS.                   00004910
004920     05  WS-NEW-BALANCE-X            PIC X(06).                   00004920
004930     05  FILLER                      PIC X(06).                   00004930
005000****************************************************************  00005000
005100 LINKAGE SECTION.                                                 00005100
005200 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                   00005200
005300 COPY TRANREC.                                                    00005300
005400 01  LK-RUN-DATE                     PIC 9(08).                   00005400
005500 01  LK-OP-CODE                      PIC X(01).                   00005500
005600     88  OP-IS-DEPOSIT               VALUE 'D'.                   00005600
005700     88  OP-IS-WITHDRAW              VALUE 'W'.                   00005700
005800     88  OP-IS-INTEREST              VALUE 'I'.                   00005800
005900 01  LK-TRAN-OK-SW                   PIC X(01).                   00005900
006000     88  LK-TRAN-OK                  VALUE 'Y'.                   00006000
006100 01  LK-REASON-CODE                  PIC X(20).                   00006100
006200 01  LK-CUR-VALUE                    PIC S9(09)V99 COMP-3.        00006200
006300 01  LK-ACCR-INTEREST                PIC S9(09)V99 COMP-3.        00006300
006400****************************************************************  00006400
006500 PROCEDURE DIVISION USING ACCT-REC, TRAN-REC, LK-RUN-DATE,        00006500
006600         LK-OP-CODE, LK-TRAN-OK-SW, LK-REASON-CODE,               00006600
006700         LK-CUR-VALUE, LK-ACCR-INTEREST.                          00006700
006800****************************************************************  00006800
006900 000-MAIN.                                                        00006900
007000     MOVE 'Y' TO LK-TRAN-OK-SW.                                   00007000
007100     MOVE SPACES TO LK-REASON-CODE.                               00007100
007200     EVALUATE TRUE                                                00007200
007300        WHEN OP-IS-DEPOSIT                                        00007300
007400            PERFORM 100-DEPOSIT                                   00007400
007500        WHEN OP-IS-WITHDRAW                                       00007500
007600            PERFORM 200-WITHDRAW                                  00007600
007700        WHEN OP-IS-INTEREST                                       00007700
007800            PERFORM 300-ACCRUE-INTEREST                           00007800
007900     END-EVALUATE.                                                00007900
008000     GOBACK.                                                      00008000
008100                                                                  00008100
008200 100-DEPOSIT.                                                     00008200
008300     IF TRAN-AMOUNT NOT > 0                                       00008300
008400         MOVE 'N' TO LK-TRAN-OK-SW                                00008400
008500         MOVE 'DEPOSIT MUST BE POSITIVE' TO LK-REASON-CODE        00008500
008600     ELSE                                                         00008600
008700         ADD TRAN-AMOUNT TO ACCT-BALANCE                          00008700
008800     END-IF.                                                      00008800
008900                                                                  00008900
009000 200-WITHDRAW.                                                    00009000
009100     IF TRAN-AMOUNT NOT > 0                                       00009100
009200         MOVE 'N' TO LK-TRAN-OK-SW                                00009200
009300         MOVE 'WITHDRAWAL MUST BE POSITIVE' TO LK-REASON-CODE     00009300
009400     ELSE                                                         00009400
009500         COMPUTE WS-NEW-BALANCE = ACCT-BALANCE - TRAN-AMOUNT      00009500
009600         MOVE 'N' TO WS-OVERDRAWN-SW                              00009600
009700         IF WS-NEW-BALANCE < 0                                    00009700
009800             MOVE 'Y' TO WS-OVERDRAWN-SW                          00009800
009900         END-IF                                                   00009900
010000         IF WS-OVERDRAWN                                          00010000
010100             MOVE 'N' TO LK-TRAN-OK-SW                            00010100
010200             MOVE 'INSUFFICIENT FUNDS' TO LK-REASON-CODE          00010200
010300         ELSE                                                     00010300
010400             MOVE WS-NEW-BALANCE TO ACCT-BALANCE                  00010400
010500         END-IF                                                   00010500
010600     END-IF.                                                      00010600
010700                                                                  00010700
010800 300-ACCRUE-INTEREST.                                             00010800
010900*    CHECKING PAYS NO INTEREST - CURRENT VALUE IS SIMPLY THE    * 00010900
011000*    BALANCE ON HAND.                                           * 00011000
011100     MOVE ACCT-BALANCE TO LK-CUR-VALUE.                           00011100
011200     MOVE 0            TO LK-ACCR-INTEREST.                       00011200
