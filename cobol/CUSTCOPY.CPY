000100****************************************************************  00000100
000200*                                                               * 00000200
000300*   COPYBOOK:  CUSTCOPY                                         * 00000300
000400*   CUSTOMER MASTER RECORD - BANK REGISTRY                      * 00000400
000500*                                                                 00000500
000600*   ONE ENTRY PER CUSTOMER.  KEYED BY CUST-ID, WHICH IS ASSIGNED *00000600
000700*   SEQUENTIALLY BY THE REGISTRY - SEE BANKDLY1 2100-ADD-CUST.   *00000700
000800*   RECORD IS LINE SEQUENTIAL (CARD IMAGE) SO IT CARRIES NO      *00000800
000900*   TRAILING FILLER PAD - CONTENT FILLS THE 36-BYTE LINE.        *00000900
001000*                                                                 00001000
001100*   THE :TAG: IS SUPPLIED BY THE CALLING COPY STATEMENT SO THE   *00001100
001200*   SAME LAYOUT SERVES THE INPUT MASTER, THE OUTPUT MASTER AND   *00001200
001300*   WORKING-STORAGE COPIES WITHOUT A DUPLICATE DATA-NAME CLASH - *00001300
001400*   SEE BANKDLY1 FILE SECTION.                                   *00001400
001500*                                                                 00001500
001600*   CHANGE LOG                                                  * 00001600
001700*   YY/MM/DD  BY   TICKET    DESCRIPTION                        * 00001700
001800*   80/04/02  DWS  INITIAL   ORIGINAL CUSTOMER RECORD LAYOUT     *00001800
001900*   92/11/18  RPK  BK-0231   ADDED CUST-NAME-LAST/FIRST REDEFINE *00001900
002000*   98/12/01  LMT  BK-Y2K01  RETAGGED FOR COPY REPLACING SO THE  *00002000
002100*                            SAME LAYOUT COVERS NEWCUST OUTPUT   *00002100
002200*                            AS WELL AS CUSTMAST INPUT.          *00002200
002300****************************************************************  00002300
002400 01  :TAG:-REC.                                                   00002400
002500     05  :TAG:-ID                    PIC X(06).                   00002500
002600     05  :TAG:-NAME                  PIC X(30).                   00002600
002700*                                                                 00002700
002800 01  :TAG:-NAME-FIELDS REDEFINES :TAG:-REC.                       00002800
002900     05  FILLER                      PIC X(06).                   00002900
003000     05  :TAG:-NAME-LAST             PIC X(15).                   00003000
003100     05  :TAG:-NAME-FIRST            PIC X(15).                   00003100
