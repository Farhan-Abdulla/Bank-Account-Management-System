000100****************************************************************  00000100
000200*                                                               * 00000200
000300*   COPYBOOK:  HISTCOPY                                         * 00000300
000400*   TRANSACTION-HISTORY RECORD - ONE PER ACCEPTED DEPOSIT OR     *00000400
000500*   WITHDRAWAL, WRITTEN BY BANKDLY1 1300-PROCESS-TRAN IN THE     *00000500
000600*   ORDER THE TRANSACTIONS WERE APPLIED.  LINE SEQUENTIAL -      *00000600
000700*   CONTENT FILLS THE LINE, NO TRAILING FILLER PAD CARRIED.      *00000700
000800*                                                                 00000800
000900*   CHANGE LOG                                                  * 00000900
001000*   YY/MM/DD  BY   TICKET    DESCRIPTION                        * 00001000
001100*   81/07/09  DWS  INITIAL   ORIGINAL HISTORY RECORD LAYOUT      *00001100
001200*   98/12/03  LMT  BK-Y2K01  HIST-DATE EXPANDED TO CCYYMMDD -    *00001200
001300*                            SEE HIST-DATE-R.                   * 00001300
001400****************************************************************  00001400
001500 01  HIST-REC.                                                    00001500
001600     05  HIST-ACCT-NUMBER            PIC 9(08).                   00001600
001700     05  HIST-DATE                   PIC 9(08).                   00001700
001800     05  HIST-DATE-R REDEFINES HIST-DATE.                         00001800
001900         10  HIST-DATE-CCYY          PIC 9(04).                   00001900
002000         10  HIST-DATE-MM            PIC 9(02).                   00002000
002100         10  HIST-DATE-DD            PIC 9(02).                   00002100
002200     05  HIST-SIGN                   PIC X(01).                   00002200
002300         88  HIST-IS-DEPOSIT          VALUE '+'.                  00002300
002400         88  HIST-IS-WITHDRAWAL       VALUE '-'.                  00002400
002500     05  HIST-AMOUNT                 PIC 9(09)V99.                00002500
