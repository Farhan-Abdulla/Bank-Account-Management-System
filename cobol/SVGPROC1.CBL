000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  SVGPROC1                                            * 00000500
000600*                                                               * 00000600
000700* SAVINGS-ACCOUNT RULES, CALLED BY BANKDLY1 2800-CALL-TYPE-UNIT * 00000700
000800* FOR EVERY TRANSACTION AGAINST AN ACCOUNT TYPE 2 ENTRY.        * 00000800
000900*                                                               * 00000900
001000* A SAVINGS ACCOUNT MAY NOT GO BELOW A $300.00 FLOOR AND MAY    * 00001000
001100* NOT TAKE MORE THAN SIX WITHDRAWALS IN A MONTHLY CYCLE.  EACH  * 00001100
001200* DEPOSIT IS KEPT ON A LEDGER OF UP TO 24 ENTRIES SO A          * 00001200
001300* WITHDRAWAL CAN BE CHARGED AGAINST THE NEWEST MONEY IN FIRST,  * 00001300
001400* WORKING BACKWARD - THIS IS HOW THE ACCRUED-INTEREST FORMULA   * 00001400
001500* BELOW EXPECTS THE LEDGER TO BE MAINTAINED.                    * 00001500
001600*                                                                 00001600
001700* IDENTIFICATION DIVISION.                                        00001700
001800****************************************************************  00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID.    SVGPROC1.                                         00002000
002100 AUTHOR.        D W STOUT.                                        00002100
002200 INSTALLATION.  FIRST AMERICAN TRUST - DAILY PROCESSING.          00002200
002300 DATE-WRITTEN.  04/02/80.                                         00002300
002400 DATE-COMPILED.  01/07/82.                                        00002400
002500 SECURITY.      COMPANY CONFIDENTIAL.                             00002500
002600*                                                                 00002600
002700****************************************************************  00002700
002800*                    C H A N G E   L O G                       *  00002800
002900*   YY/MM/DD  BY   TICKET    DESCRIPTION                       *  00002900
003000*   80/04/02  DWS  INITIAL   FIRST WRITTEN.                     * 00003000
003100*   82/01/07  DWS  BK-0088   SPLIT OUT INTO ITS OWN CALLED       *00003100
003200*                            PROGRAM, SAME AS CKGPROC1.         * 00003200
003300*   91/02/14  RPK  BK-0198   ADDED THE 24-ENTRY DEPOSIT LEDGER  * 00003300
003400*                            AND THE FIFO-FROM-NEWEST WITHDRAWAL* 00003400
003500*                            ALGORITHM IN 210-REMOVE-DEPOSITS - * 00003500
003600*                            AUDIT WANTED TO SEE WHICH DEPOSITS * 00003600
003700*                            WERE STILL DRAWING INTEREST.       * 00003700
003800*   93/04/02  RPK  BK-0249   MONTHLY CYCLE ROLLOVER NOW RESETS  * 00003800
003900*                            THE WITHDRAWAL COUNTER - OPERATIONS* 00003900
004000*                            WAS SEEING CUSTOMERS LOCKED OUT    * 00004000
004100*                            FOREVER AFTER SIX WITHDRAWALS.     * 00004100
004200*   98/12/03  LMT  BK-Y2K01  CYCLE-START/CYCLE-END NOW CCYYMMDD.* 00004200
004210*   05/11/18  JFP  BK-0512   DAILY-RATE WAS DIVIDING BY 365     * 00004210
004220*                            INSTEAD OF 36500 - FIXED IN 310.   * 00004220
004230*                            ALSO GAVE WS-EXPONENT A SIGN SO A  * 00004230
004240*                            LATE DEPOSIT DIVIDES THE FACTOR    * 00004240
004250*                            DOWN INSTEAD OF WRAPPING POSITIVE, * 00004250
004260*                            ADDED ROUNDED TO THE INTEREST      * 00004260
004270*                            ACCUMULATOR IN 305, MADE 200-      * 00004270
004280*                            WITHDRAW TEST THE ACCRUED-INTEREST * 00004280
004290*                            VALUE INSTEAD OF THE BARE LEDGER   * 00004290
004295*                            BALANCE, AND PUT THE OLD PERFORM   * 00004295
004297*                            THRU/GO TO STYLE BACK THE WAY THIS * 00004297
004298*                            PROGRAM HAS ALWAYS HAD IT.         * 00004298
004310*   05/12/02  JFP  BK-0519   PULLED WS-EXPONENT AND             * 00004310
004320*                            WS-ABS-EXPONENT OUT OF             * 00004320
004330*                            WS-WORK-FIELDS INTO THEIR OWN      * 00004330
004340*                            77-LEVEL ITEMS, MATCHING HOW       * 00004340
004350*                            THE REST OF THE SHOP DECLARES      * 00004350
004360*                            A SCRATCH COUNTER.                 * 00004360
004400****************************************************************  00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800 OBJECT-COMPUTER. IBM-370.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM.                                          00005000
005100****************************************************************  00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400 77  WS-EXPONENT                 PIC S9(05) COMP VALUE 0.         00005400
005500 77  WS-ABS-EXPONENT             PIC 9(05) COMP VALUE 0.          00005500
005600 01  WS-WORK-FIELDS.                                              00005600
005700     05  WS-NEW-BALANCE              PIC S9(09)V99 COMP-3         00005700
005800                                      VALUE 0.                    00005800
005900     05  WS-CURRENT-VALUE            PIC S9(09)V99 COMP-3         00005900
006000                                      VALUE 0.                    00006000
006100     05  WS-REMAINING                PIC S9(09)V99 COMP-3         00006100
006200                                      VALUE 0.                    00006200
006300     05  WS-PERIOD-MONTHS            PIC S9(05) COMP VALUE 0.     00006300
006400     05  WS-DAILY-RATE               PIC 9V9(07) VALUE 0.         00006400
006500     05  WS-FACTOR                   PIC 9(03)V9(09) VALUE 0.     00006500
006600     05  WS-CYCLE-CCYY               PIC 9(04) COMP VALUE 0.      00006600
006700     05  WS-CYCLE-MM                 PIC 9(02) COMP VALUE 0.      00006700
006800     05  FILLER                      PIC X(02).                   00006800
006900 01  WS-FACTOR-R REDEFINES WS-FACTOR.                             00006900
007000     05  WS-FACTOR-WHOLE             PIC 9(03).                   00007000
007100     05  WS-FACTOR-DEC               PIC 9(09).                   00007100
007200****************************************************************  00007200
007300 LINKAGE SECTION.                                                 00007300
007400 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                   00007400
007500 COPY TRANREC.                                                    00007500
007600 01  LK-RUN-DATE                     PIC 9(08).                   00007600
007700 01  LK-RUN-DATE-R REDEFINES LK-RUN-DATE.                         00007700
007800     05  LK-RUN-CCYY                 PIC 9(04).                   00007800
007900     05  LK-RUN-MM                   PIC 9(02).                   00007900
008000     05  LK-RUN-DD                   PIC 9(02).                   00008000
008100 01  LK-OP-CODE                      PIC X(01).                   00008100
008200     88  OP-IS-DEPOSIT               VALUE 'D'.                   00008200
008300     88  OP-IS-WITHDRAW              VALUE 'W'.                   00008300
008400     88  OP-IS-INTEREST              VALUE 'I'.                   00008400
008500 01  LK-TRAN-OK-SW                   PIC X(01).                   00008500
008600     88  LK-TRAN-OK                  VALUE 'Y'.                   00008600
008700 01  LK-REASON-CODE                  PIC X(20).                   00008700
008800 01  LK-CUR-VALUE                    PIC S9(09)V99 COMP-3.        00008800
008900 01  LK-ACCR-INTEREST                PIC S9(09)V99 COMP-3.        00008900
009000****************************************************************  00009000
009100 PROCEDURE DIVISION USING ACCT-REC, TRAN-REC, LK-RUN-DATE,        00009100
009200         LK-OP-CODE, LK-TRAN-OK-SW, LK-REASON-CODE,               00009200
009300         LK-CUR-VALUE, LK-ACCR-INTEREST.                          00009300
009400****************************************************************  00009400
009500 000-MAIN.                                                        00009500
009600     MOVE 'Y' TO LK-TRAN-OK-SW.                                   00009600
009700     MOVE SPACES TO LK-REASON-CODE.                               00009700
009800     PERFORM 900-CHECK-CYCLE-ROLL THRU 900-EXIT.                  00009800
009900     EVALUATE TRUE                                                00009900
010000        WHEN OP-IS-DEPOSIT                                        00010000
010100            PERFORM 100-DEPOSIT THRU 100-EXIT                     00010100
010200        WHEN OP-IS-WITHDRAW                                       00010200
010300            PERFORM 200-WITHDRAW THRU 200-EXIT                    00010300
010400        WHEN OP-IS-INTEREST                                       00010400
010500            PERFORM 300-ACCRUE-INTEREST THRU 300-EXIT             00010500
010600     END-EVALUATE.                                                00010600
010700     GOBACK.                                                      00010700
010800 100-DEPOSIT.                                                     00010800
010900     IF TRAN-AMOUNT NOT > 0                                       00010900
011000         MOVE 'N' TO LK-TRAN-OK-SW                                00011000
011100         MOVE 'DEPOSIT MUST BE POSITIVE' TO LK-REASON-CODE        00011100
011200         GO TO 100-EXIT                                           00011200
011300     END-IF.                                                      00011300
011400     ADD TRAN-AMOUNT TO ACCT-BALANCE.                             00011400
011500     IF ACCT-DEP-COUNT < 24                                       00011500
011600         ADD 1 TO ACCT-DEP-COUNT                                  00011600
011700         MOVE TRAN-AMOUNT TO ACCT-DEPOSIT(ACCT-DEP-COUNT)         00011700
011800     END-IF.                                                      00011800
011900 100-EXIT.                                                        00011900
012000     EXIT.                                                        00012000
012100 200-WITHDRAW.                                                    00012100
012200     IF TRAN-AMOUNT NOT > 0                                       00012200
012300         MOVE 'N' TO LK-TRAN-OK-SW                                00012300
012400         MOVE 'WITHDRAWAL MUST BE POSITIVE' TO LK-REASON-CODE     00012400
012500         GO TO 200-EXIT                                           00012500
012600     END-IF.                                                      00012600
012700     IF ACCT-WDRAW-COUNT NOT < 6                                  00012700
012800         MOVE 'N' TO LK-TRAN-OK-SW                                00012800
012900         MOVE 'WITHDRAWAL LIMIT REACHED' TO LK-REASON-CODE        00012900
013000         GO TO 200-EXIT                                           00013000
013100     END-IF.                                                      00013100
013200     PERFORM 300-ACCRUE-INTEREST THRU 300-EXIT.                   00013200
013300     COMPUTE WS-CURRENT-VALUE = ACCT-BALANCE + LK-ACCR-INTEREST.  00013300
013400     COMPUTE WS-NEW-BALANCE = WS-CURRENT-VALUE - TRAN-AMOUNT.     00013400
013500     IF WS-NEW-BALANCE < 300.00                                   00013500
013600         MOVE 'N' TO LK-TRAN-OK-SW                                00013600
013700         MOVE 'BELOW MINIMUM BALANCE' TO LK-REASON-CODE           00013700
013800         GO TO 200-EXIT                                           00013800
013900     END-IF.                                                      00013900
014000     SUBTRACT TRAN-AMOUNT FROM ACCT-BALANCE.                      00014000
014100     ADD 1 TO ACCT-WDRAW-COUNT.                                   00014100
014200     PERFORM 210-REMOVE-DEPOSITS THRU 210-EXIT.                   00014200
014300 200-EXIT.                                                        00014300
014400     EXIT.                                                        00014400
014500 210-REMOVE-DEPOSITS.                                             00014500
014600*    CHARGES THE WITHDRAWAL AGAINST THE NEWEST DEPOSITS FIRST,    00014600
014700*    WORKING BACKWARD THROUGH THE LEDGER, SHRINKING OR REMOVING   00014700
014800*    ENTRIES UNTIL THE WITHDRAWN AMOUNT HAS BEEN ABSORBED.        00014800
014900     MOVE TRAN-AMOUNT TO WS-REMAINING.                            00014900
015000     PERFORM 215-REMOVE-ONE-DEPOSIT THRU 215-EXIT                 00015000
015100             VARYING ACCT-DEP-IDX                                 00015100
015200             FROM ACCT-DEP-COUNT BY -1                            00015200
015300             UNTIL ACCT-DEP-IDX < 1 OR WS-REMAINING NOT > 0.      00015300
015400 210-EXIT.                                                        00015400
015500     EXIT.                                                        00015500
015600 215-REMOVE-ONE-DEPOSIT.                                          00015600
015700     IF ACCT-DEPOSIT(ACCT-DEP-IDX) NOT > WS-REMAINING             00015700
015800         SUBTRACT ACCT-DEPOSIT(ACCT-DEP-IDX) FROM                 00015800
015900                 WS-REMAINING                                     00015900
016000         MOVE 0 TO ACCT-DEPOSIT(ACCT-DEP-IDX)                     00016000
016100     ELSE                                                         00016100
016200         SUBTRACT WS-REMAINING FROM                               00016200
016300                 ACCT-DEPOSIT(ACCT-DEP-IDX)                       00016300
016400         MOVE 0 TO WS-REMAINING                                   00016400
016500     END-IF.                                                      00016500
016600 215-EXIT.                                                        00016600
016700     EXIT.                                                        00016700
016800 300-ACCRUE-INTEREST.                                             00016800
016900*    DAILY-COMPOUNDED INTEREST, ONE TERM PER SURVIVING LEDGER     00016900
017000*    ENTRY, COUNTING BACK FROM THE CURRENT PERIOD TO THE ENTRY'S  00017000
017100*    OWN AGE - SEE WS-PERIOD-MONTHS BELOW.  RATE IS STORED AS A   00017100
017200*    WHOLE-PERCENT/THOUSANDTHS FIELD, SO DIVIDE BY 36500 NOT 100. 00017200
017300     COMPUTE WS-PERIOD-MONTHS =                                   00017300
017400         ((LK-RUN-CCYY - ACCT-OPEN-CCYY) * 12) +                  00017400
017500         (LK-RUN-MM - ACCT-OPEN-MM).                              00017500
017600     MOVE ACCT-BALANCE TO LK-CUR-VALUE.                           00017600
017700     MOVE 0 TO LK-ACCR-INTEREST.                                  00017700
017800     PERFORM 305-ACCRUE-ONE-DEPOSIT THRU 305-EXIT                 00017800
017900             VARYING ACCT-DEP-IDX                                 00017900
018000             FROM 1 BY 1                                          00018000
018100             UNTIL ACCT-DEP-IDX > ACCT-DEP-COUNT.                 00018100
018200 300-EXIT.                                                        00018200
018300     EXIT.                                                        00018300
018400 305-ACCRUE-ONE-DEPOSIT.                                          00018400
018500     IF ACCT-DEPOSIT(ACCT-DEP-IDX) > 0                            00018500
018600         COMPUTE WS-EXPONENT =                                    00018600
018700             365 * WS-PERIOD-MONTHS / 12                          00018700
018800         PERFORM 310-COMPUTE-FACTOR THRU 310-EXIT                 00018800
018900         COMPUTE LK-ACCR-INTEREST ROUNDED = LK-ACCR-INTEREST +    00018900
019000             (ACCT-DEPOSIT(ACCT-DEP-IDX) * WS-FACTOR)             00019000
019100             - ACCT-DEPOSIT(ACCT-DEP-IDX)                         00019100
019200     END-IF.                                                      00019200
019300     SUBTRACT 1 FROM WS-PERIOD-MONTHS.                            00019300
019400 305-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600 310-COMPUTE-FACTOR.                                              00019600
019700*    FACTOR = (1 + RATE/36500) ** EXPONENT.  NO INTRINSIC         00019700
019800*    FUNCTION AVAILABLE ON THIS COMPILER, SO THE POWER IS DONE    00019800
019900*    BY REPEATED MULTIPLICATION.  A DEPOSIT POSTED AFTER THE      00019900
020000*    ACCOUNT OPENED CARRIES A NEGATIVE WS-EXPONENT - ITS FACTOR   00020000
020100*    IS BUILT BY REPEATED DIVISION INSTEAD, WHICH LEAVES THE      00020100
020200*    FACTOR AT OR BELOW 1 AS BK-0512 REQUIRED.                    00020200
020300     COMPUTE WS-DAILY-RATE = 1 + (ACCT-INT-RATE / 36500).         00020300
020400     MOVE 1 TO WS-FACTOR.                                         00020400
020500     IF WS-EXPONENT NEGATIVE                                      00020500
020600         COMPUTE WS-ABS-EXPONENT = WS-EXPONENT * -1               00020600
020700         PERFORM 312-LOWER-FACTOR WS-ABS-EXPONENT TIMES           00020700
020800     ELSE                                                         00020800
020900         PERFORM 315-RAISE-FACTOR WS-EXPONENT TIMES               00020900
021000     END-IF.                                                      00021000
021100 310-EXIT.                                                        00021100
021200     EXIT.                                                        00021200
021300 312-LOWER-FACTOR.                                                00021300
021400     COMPUTE WS-FACTOR ROUNDED =                                  00021400
021500             WS-FACTOR / WS-DAILY-RATE.                           00021500
021600 315-RAISE-FACTOR.                                                00021600
021700     COMPUTE WS-FACTOR ROUNDED =                                  00021700
021800             WS-FACTOR * WS-DAILY-RATE.                           00021800
021900 900-CHECK-CYCLE-ROLL.                                            00021900
022000     IF LK-RUN-DATE < ACCT-CYCLE-END                              00022000
022100         GO TO 900-EXIT                                           00022100
022200     END-IF.                                                      00022200
022300     MOVE ACCT-CYCLE-END TO ACCT-CYCLE-START.                     00022300
022400     MOVE 0 TO ACCT-WDRAW-COUNT.                                  00022400
022500     MOVE ACCT-CYCLE-END-CCYY TO WS-CYCLE-CCYY.                   00022500
022600     MOVE ACCT-CYCLE-END-MM   TO WS-CYCLE-MM.                     00022600
022700     ADD 1 TO WS-CYCLE-MM.                                        00022700
022800     IF WS-CYCLE-MM > 12                                          00022800
022900         MOVE 1 TO WS-CYCLE-MM                                    00022900
023000         ADD 1 TO WS-CYCLE-CCYY                                   00023000
023100     END-IF.                                                      00023100
023200     MOVE WS-CYCLE-CCYY TO ACCT-CYCLE-END-CCYY.                   00023200
023300     MOVE WS-CYCLE-MM   TO ACCT-CYCLE-END-MM.                     00023300
023400 900-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
