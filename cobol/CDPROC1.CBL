000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  CDPROC1                                             * 00000500
000600*                                                               * 00000600
000700* CERTIFICATE-OF-DEPOSIT RULES, CALLED BY BANKDLY1              * 00000700
000800* 2800-CALL-TYPE-UNIT FOR EVERY TRANSACTION AGAINST AN ACCOUNT  * 00000800
000900* TYPE 4 ENTRY.                                                 * 00000900
001000*                                                               * 00001000
001100* A CD IS LOCKED - NO DEPOSIT OR WITHDRAWAL IS HONORED UNTIL    * 00001100
001200* ITS TERM (ACCT-CYCLE-START TO ACCT-CYCLE-END, IN MONTHS OF    * 00001200
001300* ACCT-TERM-MONTHS) HAS RUN OUT.  INTEREST IS COMPOUNDED DAILY  * 00001300
001400* OVER THE WHOLE TERM BUT IS ONLY ADDED TO THE BALANCE WHEN     * 00001400
001500* OPERATIONS FLIPS UPSI-0 ON FOR THE RUN - SEE 400-CREDIT-      * 00001500
001600* BALANCE BELOW, AND BANKDLY1 2800-CALL-TYPE-UNIT WHICH PASSES  * 00001600
001700* THE SWITCH DOWN AS LK-CREDIT-SW.                              * 00001700
001800*                                                                 00001800
001900* IDENTIFICATION DIVISION.                                        00001900
002000****************************************************************  00002000
002100 IDENTIFICATION DIVISION.                                         00002100
002200 PROGRAM-ID.    CDPROC1.                                          00002200
002300 AUTHOR.        D W STOUT.                                        00002300
002400 INSTALLATION.  FIRST AMERICAN TRUST - DAILY PROCESSING.          00002400
002500 DATE-WRITTEN.  85/09/30.                                         00002500
002600 DATE-COMPILED.  01/07/82.                                        00002600
002700 SECURITY.      COMPANY CONFIDENTIAL.                             00002700
002800*                                                                 00002800
002900****************************************************************  00002900
003000*                    C H A N G E   L O G                       *  00003000
003100*   YY/MM/DD  BY   TICKET    DESCRIPTION                       *  00003100
003200*   85/09/30  DWS  BK-0104   FIRST WRITTEN - CD AND IRA ACCOUNT * 00003200
003300*                            TYPES ADDED THIS RELEASE.          * 00003300
003400*   98/12/03  LMT  BK-Y2K01  CYCLE-START/CYCLE-END NOW CCYYMMDD.* 00003400
003500*   02/03/11  GLH  BK-0340   ADDED THE UPSI-0 CREDIT SWITCH -   * 00003500
003600*                            OPERATIONS WANTED A WAY TO SKIP    * 00003600
003700*                            400-CREDIT-BALANCE ON RERUNS       * 00003700
003800*                            WITHOUT DOUBLE-POSTING INTEREST.   * 00003800
003810*   05/11/18  JFP  BK-0512   DIVIDED THE DAILY RATE BY 365      * 00003810
003820*                            INSTEAD OF 36500 IN 310 - FIXED.   * 00003820
003830*                            ADDED ROUNDED TO THE INTEREST      * 00003830
003840*                            COMPUTE IN 300, AND PUT THE OLD    * 00003840
003850*                            PERFORM THRU/GO TO STYLE BACK THE  * 00003850
003860*                            WAY THIS PROGRAM HAS ALWAYS HAD IT.* 00003860
003870*   05/12/02  JFP  BK-0519   PULLED WS-EXPONENT OUT OF          * 00003870
003880*                            WS-WORK-FIELDS INTO ITS OWN        * 00003880
003890*                            77-LEVEL ITEM, MATCHING HOW        * 00003890
003900*                            THE REST OF THE SHOP DECLARES      * 00003900
003910*                            A SCRATCH COUNTER.                 * 00003910
004000****************************************************************  00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-370.                                        00004300
004400 OBJECT-COMPUTER. IBM-370.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700****************************************************************  00004700
004800 DATA DIVISION.                                                   00004800
004900 WORKING-STORAGE SECTION.                                         00004900
005000 77  WS-EXPONENT                 PIC 9(05) COMP VALUE 0.          00005000
005100 01  WS-WORK-FIELDS.                                              00005100
005200     05  WS-NEW-BALANCE              PIC S9(09)V99 COMP-3         00005200
005300                                      VALUE 0.                    00005300
005400     05  WS-DAILY-RATE               PIC 9V9(07) VALUE 0.         00005400
005500     05  WS-FACTOR                   PIC 9(03)V9(09) VALUE 0.     00005500
005600     05  FILLER                      PIC X(04).                   00005600
005700 01  WS-FACTOR-R REDEFINES WS-FACTOR.                             00005700
005800     05  WS-FACTOR-WHOLE             PIC 9(03).                   00005800
005900     05  WS-FACTOR-DEC               PIC 9(09).                   00005900
006000****************************************************************  00006000
006100 LINKAGE SECTION.                                                 00006100
006200 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                   00006200
006300 COPY TRANREC.                                                    00006300
006400 01  LK-RUN-DATE                     PIC 9(08).                   00006400
006500 01  LK-OP-CODE                      PIC X(01).                   00006500
006600     88  OP-IS-DEPOSIT               VALUE 'D'.                   00006600
006700     88  OP-IS-WITHDRAW              VALUE 'W'.                   00006700
006800     88  OP-IS-INTEREST              VALUE 'I'.                   00006800
006900 01  LK-TRAN-OK-SW                   PIC X(01).                   00006900
007000     88  LK-TRAN-OK                  VALUE 'Y'.                   00007000
007100 01  LK-REASON-CODE                  PIC X(20).                   00007100
007200 01  LK-CUR-VALUE                    PIC S9(09)V99 COMP-3.        00007200
007300 01  LK-ACCR-INTEREST                PIC S9(09)V99 COMP-3.        00007300
007400 01  LK-CREDIT-SW                    PIC X(01).                   00007400
007500     88  LK-CREDIT-REQUESTED         VALUE 'Y'.                   00007500
007600****************************************************************  00007600
007700 PROCEDURE DIVISION USING ACCT-REC, TRAN-REC, LK-RUN-DATE,        00007700
007800         LK-OP-CODE, LK-TRAN-OK-SW, LK-REASON-CODE,               00007800
007900         LK-CUR-VALUE, LK-ACCR-INTEREST, LK-CREDIT-SW.            00007900
008000****************************************************************  00008000
008100 000-MAIN.                                                        00008100
008200     MOVE 'Y' TO LK-TRAN-OK-SW.                                   00008200
008300     MOVE SPACES TO LK-REASON-CODE.                               00008300
008400     EVALUATE TRUE                                                00008400
008500        WHEN OP-IS-DEPOSIT                                        00008500
008600            PERFORM 100-DEPOSIT THRU 100-EXIT                     00008600
008700        WHEN OP-IS-WITHDRAW                                       00008700
008800            PERFORM 200-WITHDRAW THRU 200-EXIT                    00008800
008900        WHEN OP-IS-INTEREST                                       00008900
009000            PERFORM 300-ACCRUE-INTEREST THRU 300-EXIT             00009000
009100            IF LK-CREDIT-REQUESTED                                00009100
009200                PERFORM 400-CREDIT-BALANCE THRU 400-EXIT          00009200
009300            END-IF                                                00009300
009400     END-EVALUATE.                                                00009400
009500     GOBACK.                                                      00009500
009600 050-PAST-TERM-TEST.                                              00009600
009700     IF LK-RUN-DATE < ACCT-CYCLE-END                              00009700
009800         MOVE 'N' TO LK-TRAN-OK-SW                                00009800
009900         MOVE 'CERTIFICATE NOT YET MATURE' TO LK-REASON-CODE      00009900
010000     END-IF.                                                      00010000
010100 100-DEPOSIT.                                                     00010100
010200     PERFORM 050-PAST-TERM-TEST.                                  00010200
010300     IF NOT LK-TRAN-OK                                            00010300
010400         GO TO 100-EXIT                                           00010400
010500     END-IF.                                                      00010500
010600     IF TRAN-AMOUNT NOT > 0                                       00010600
010700         MOVE 'N' TO LK-TRAN-OK-SW                                00010700
010800         MOVE 'DEPOSIT MUST BE POSITIVE' TO LK-REASON-CODE        00010800
010900         GO TO 100-EXIT                                           00010900
011000     END-IF.                                                      00011000
011100     ADD TRAN-AMOUNT TO ACCT-BALANCE.                             00011100
011200 100-EXIT.                                                        00011200
011300     EXIT.                                                        00011300
011400 200-WITHDRAW.                                                    00011400
011500     PERFORM 050-PAST-TERM-TEST.                                  00011500
011600     IF NOT LK-TRAN-OK                                            00011600
011700         GO TO 200-EXIT                                           00011700
011800     END-IF.                                                      00011800
011900     IF TRAN-AMOUNT NOT > 0                                       00011900
012000         MOVE 'N' TO LK-TRAN-OK-SW                                00012000
012100         MOVE 'WITHDRAWAL MUST BE POSITIVE' TO LK-REASON-CODE     00012100
012200         GO TO 200-EXIT                                           00012200
012300     END-IF.                                                      00012300
012400     COMPUTE WS-NEW-BALANCE =                                     00012400
012500             ACCT-BALANCE - TRAN-AMOUNT.                          00012500
012600     IF WS-NEW-BALANCE < 0                                        00012600
012700         MOVE 'N' TO LK-TRAN-OK-SW                                00012700
012800         MOVE 'INSUFFICIENT FUNDS' TO LK-REASON-CODE              00012800
012900         GO TO 200-EXIT                                           00012900
013000     END-IF.                                                      00013000
013100     MOVE WS-NEW-BALANCE TO ACCT-BALANCE.                         00013100
013200 200-EXIT.                                                        00013200
013300     EXIT.                                                        00013300
013400 300-ACCRUE-INTEREST.                                             00013400
013500*    INTEREST = BALANCE * ((1 + RATE/36500) ** (365*TERM/12))     00013500
013600*    MINUS BALANCE - THE WHOLE TERM COMPOUNDS AT ONCE, NOT        00013600
013700*    DAY-BY-DAY LIKE THE SAVINGS LEDGER DOES.                     00013700
013800     MOVE ACCT-BALANCE TO LK-CUR-VALUE.                           00013800
013900     COMPUTE WS-EXPONENT =                                        00013900
014000         365 * ACCT-TERM-MONTHS / 12.                             00014000
014100     PERFORM 310-COMPUTE-FACTOR THRU 310-EXIT.                    00014100
014200     COMPUTE LK-ACCR-INTEREST ROUNDED =                           00014200
014300         (ACCT-BALANCE * WS-FACTOR) - ACCT-BALANCE.               00014300
014400 300-EXIT.                                                        00014400
014500     EXIT.                                                        00014500
014600 310-COMPUTE-FACTOR.                                              00014600
014700     COMPUTE WS-DAILY-RATE = 1 + (ACCT-INT-RATE / 36500).         00014700
014800     MOVE 1 TO WS-FACTOR.                                         00014800
014900     PERFORM 315-RAISE-FACTOR WS-EXPONENT TIMES.                  00014900
015000 310-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200 315-RAISE-FACTOR.                                                00015200
015300     COMPUTE WS-FACTOR ROUNDED =                                  00015300
015400             WS-FACTOR * WS-DAILY-RATE.                           00015400
015500 400-CREDIT-BALANCE.                                              00015500
015600*    POSTS THE ACCRUED INTEREST INTO THE BALANCE - MATURE         00015600
015700*    CERTIFICATES ONLY, SAME AS A WITHDRAWAL OR DEPOSIT WOULD     00015700
015800*    REQUIRE.                                                     00015800
015900     IF LK-RUN-DATE NOT < ACCT-CYCLE-END                          00015900
016000         ADD LK-ACCR-INTEREST TO ACCT-BALANCE                     00016000
016100         MOVE ACCT-BALANCE TO LK-CUR-VALUE                        00016100
016200     END-IF.                                                      00016200
016300 400-EXIT.                                                        00016300
016400     EXIT.                                                        00016400
