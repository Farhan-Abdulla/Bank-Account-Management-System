000100****************************************************************  00000100
000200*                                                               * 00000200
000300*   COPYBOOK:  TRANREC                                          * 00000300
000400*   DAILY TRANSACTION RECORD - INPUT TO THE DAILY BATCH           00000400
000500*                                                                 00000500
000600*   ONE ENTRY PER TRANSACTION REQUEST.  FILE IS IN DATE SEQUENCE *00000600
000700*   - TRAN-CODE DRIVES BANKDLY1 1300-PROCESS-TRAN.  LINE          00000700
000800*   SEQUENTIAL (CARD IMAGE) SO NO TRAILING FILLER PAD IS CARRIED *00000800
000900*   - CONTENT FILLS THE LINE.                                     00000900
001000*                                                                 00001000
001100*   CHANGE LOG                                                  * 00001100
001200*   YY/MM/DD  BY   TICKET    DESCRIPTION                        * 00001200
001300*   80/04/02  DWS  INITIAL   ORIGINAL TRANSACTION RECORD LAYOUT  *00001300
001400*   88/06/21  RPK  BK-0176   ADDED TRAN-ACCT-TYPE / TRAN-TERM    *00001400
001500*                            FOR OPEN-ACCOUNT (CODE O) REQUESTS  *00001500
001600*   98/12/03  LMT  BK-Y2K01  TRAN-DATE EXPANDED TO CCYYMMDD -    *00001600
001700*                            SEE TRAN-DATE-R.                   * 00001700
001800****************************************************************  00001800
001900 01  TRAN-REC.                                                    00001900
002000     05  TRAN-DATE                   PIC 9(08).                   00002000
002100     05  TRAN-DATE-R REDEFINES TRAN-DATE.                         00002100
002200         10  TRAN-DATE-CCYY          PIC 9(04).                   00002200
002300         10  TRAN-DATE-MM            PIC 9(02).                   00002300
002400         10  TRAN-DATE-DD            PIC 9(02).                   00002400
002500     05  TRAN-CODE                   PIC X(01).                   00002500
002600         88  TRAN-IS-DEPOSIT          VALUE 'D'.                  00002600
002700         88  TRAN-IS-WITHDRAW         VALUE 'W'.                  00002700
002800         88  TRAN-IS-TRANSFER         VALUE 'T'.                  00002800
002900         88  TRAN-IS-OPEN             VALUE 'O'.                  00002900
003000         88  TRAN-IS-CLOSE            VALUE 'C'.                  00003000
003100     05  TRAN-CUST-ID                PIC X(06).                   00003100
003200     05  TRAN-ACCT-NUMBER            PIC 9(08).                   00003200
003300     05  TRAN-ACCT-NUMBER-2          PIC 9(08).                   00003300
003400     05  TRAN-AMOUNT                 PIC 9(09)V99.                00003400
003500     05  TRAN-ACCT-TYPE              PIC 9(01).                   00003500
003600     05  TRAN-TERM                   PIC 9(03).                   00003600
