000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  IRAPROC1                                            * 00000500
000600*                                                               * 00000600
000700* INDIVIDUAL-RETIREMENT-ACCOUNT RULES, CALLED BY BANKDLY1       * 00000700
000800* 2800-CALL-TYPE-UNIT FOR EVERY TRANSACTION AGAINST AN ACCOUNT  * 00000800
000900* TYPE 5 ENTRY.                                                 * 00000900
001000*                                                               * 00001000
001100* AN IRA HAS NO DEPOSIT LEDGER - ITS "BALANCE" IS AN APPRECIATED *00001100
001200* VALUE COMPUTED FROM THE FIXED MONTHLY DEPOSIT AMOUNT AND THE  * 00001200
001300* ACCOUNT'S AGE IN MONTHS, RECOMPUTED EVERY TIME IT IS NEEDED - * 00001300
001400* ACCT-BALANCE ITSELF IS ONLY EVER TOUCHED BY A WITHDRAWAL,     * 00001400
001500* UNDER PLAIN CHECKING RULES.  THE ACCOUNT IS LOCKED FOR FIVE   * 00001500
001600* YEARS FROM OPENING; AN EARLY WITHDRAWAL COSTS A 10% PENALTY.  * 00001600
001700* THE BANK TAKES NO DIRECT DEPOSIT TRANSACTIONS AGAINST AN IRA -* 00001700
001800* THE MONTHLY DEPOSIT IS FIXED AT OPENING.                      * 00001800
001900*                                                                 00001900
002000* IDENTIFICATION DIVISION.                                        00002000
002100****************************************************************  00002100
002200 IDENTIFICATION DIVISION.                                         00002200
002300 PROGRAM-ID.    IRAPROC1.                                         00002300
002400 AUTHOR.        D W STOUT.                                        00002400
002500 INSTALLATION.  FIRST AMERICAN TRUST - DAILY PROCESSING.          00002500
002600 DATE-WRITTEN.  85/09/30.                                         00002600
002700 DATE-COMPILED.  01/07/82.                                        00002700
002800 SECURITY.      COMPANY CONFIDENTIAL.                             00002800
002900*                                                                 00002900
003000****************************************************************  00003000
003100*                    C H A N G E   L O G                       *  00003100
003200*   YY/MM/DD  BY   TICKET    DESCRIPTION                       *  00003200
003300*   85/09/30  DWS  BK-0104   FIRST WRITTEN - CD AND IRA ACCOUNT * 00003300
003400*                            TYPES ADDED THIS RELEASE.          * 00003400
003500*   93/04/02  RPK  BK-0249   CLARIFIED THAT THE 10% EARLY-      * 00003500
003600*                            WITHDRAWAL PENALTY IS CHARGED      * 00003600
003700*                            AGAINST THE REQUESTED AMOUNT, NOT  * 00003700
003800*                            THE APPRECIATED VALUE.             * 00003800
003900*   98/12/03  LMT  BK-Y2K01  OPEN-DATE/CYCLE-END NOW CCYYMMDD.    00003900
003910*   05/11/18  JFP  BK-0512   PUT THE OLD PERFORM THRU/GO TO     * 00003910
003920*                            STYLE BACK THE WAY THIS PROGRAM    * 00003920
003930*                            HAS ALWAYS HAD IT - 200-WITHDRAW,  * 00003930
003940*                            300-COMPUTE-REPORTED-VALUE AND     * 00003940
003950*                            310-COMPUTE-FACTOR NOW RUN AS      * 00003950
003960*                            RANGED PARAGRAPHS WITH THEIR OWN   * 00003960
003970*                            -EXIT POINTS.                      * 00003970
003980*   05/12/02  JFP  BK-0519   PULLED WS-EXPONENT OUT OF          * 00003980
003990*                            WS-WORK-FIELDS INTO ITS OWN        * 00003990
004000*                            77-LEVEL ITEM, MATCHING HOW        * 00004000
004010*                            THE REST OF THE SHOP DECLARES      * 00004010
004020*                            A SCRATCH COUNTER.                 * 00004020
004030*   05/12/03  JFP  BK-0520   200-WITHDRAW WAS TESTING THE       * 00004030
004040*                            PENALIZED AMOUNT AGAINST THE       * 00004040
004050*                            REPORTED BALANCE INSTEAD OF        * 00004050
004060*                            THE AMOUNT ACTUALLY REQUESTED -    * 00004060
004070*                            A BOUNDARY WITHDRAWAL GOT          * 00004070
004080*                            REJECTED THAT SHOULD HAVE GONE     * 00004080
004090*                            THROUGH. GATE NOW TESTS THE        * 00004090
004100*                            RAW AMOUNT, PENALTY IS APPLIED     * 00004100
004110*                            ONLY TO WHAT GETS DEBITED.         * 00004110
004200****************************************************************  00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-370.                                        00004500
004600 OBJECT-COMPUTER. IBM-370.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900****************************************************************  00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200 77  WS-EXPONENT                 PIC 9(05) COMP VALUE 0.          00005200
005300 01  WS-WORK-FIELDS.                                              00005300
005400     05  WS-NEW-BALANCE              PIC S9(09)V99 COMP-3         00005400
005500                                      VALUE 0.                    00005500
005600     05  WS-REPORTED-BALANCE         PIC S9(09)V99 COMP-3         00005600
005700                                      VALUE 0.                    00005700
005800     05  WS-WITHDRAW-AMOUNT          PIC S9(09)V99 COMP-3         00005800
005900                                      VALUE 0.                    00005900
006000     05  WS-PERIOD-MONTHS            PIC S9(05) COMP VALUE 0.     00006000
006100     05  WS-AGE-MONTHS                PIC S9(05) COMP VALUE 0.    00006100
006200     05  WS-DAILY-RATE               PIC 9V9(07) VALUE 0.         00006200
006300     05  WS-FACTOR                   PIC 9(03)V9(09) VALUE 0.     00006300
006400     05  WS-PAST-TERM-SW             PIC X(01) VALUE 'N'.         00006400
006500         88  WS-PAST-TERM            VALUE 'Y'.                   00006500
006600     05  FILLER                      PIC X(03).                   00006600
006700 01  WS-FACTOR-R REDEFINES WS-FACTOR.                             00006700
006800     05  WS-FACTOR-WHOLE             PIC 9(03).                   00006800
006900     05  WS-FACTOR-DEC               PIC 9(09).                   00006900
007000****************************************************************  00007000
007100 LINKAGE SECTION.                                                 00007100
007200 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                   00007200
007300 COPY TRANREC.                                                    00007300
007400 01  LK-RUN-DATE                     PIC 9(08).                   00007400
007500 01  LK-RUN-DATE-R REDEFINES LK-RUN-DATE.                         00007500
007600     05  LK-RUN-CCYY                 PIC 9(04).                   00007600
007700     05  LK-RUN-MM                   PIC 9(02).                   00007700
007800     05  LK-RUN-DD                   PIC 9(02).                   00007800
007900 01  LK-OP-CODE                      PIC X(01).                   00007900
008000     88  OP-IS-DEPOSIT               VALUE 'D'.                   00008000
008100     88  OP-IS-WITHDRAW              VALUE 'W'.                   00008100
008200     88  OP-IS-INTEREST              VALUE 'I'.                   00008200
008300 01  LK-TRAN-OK-SW                   PIC X(01).                   00008300
008400     88  LK-TRAN-OK                  VALUE 'Y'.                   00008400
008500 01  LK-REASON-CODE                  PIC X(20).                   00008500
008600 01  LK-CUR-VALUE                    PIC S9(09)V99 COMP-3.        00008600
008700 01  LK-ACCR-INTEREST                PIC S9(09)V99 COMP-3.        00008700
008800****************************************************************  00008800
008900 PROCEDURE DIVISION USING ACCT-REC, TRAN-REC, LK-RUN-DATE,        00008900
009000         LK-OP-CODE, LK-TRAN-OK-SW, LK-REASON-CODE,               00009000
009100         LK-CUR-VALUE, LK-ACCR-INTEREST.                          00009100
009200****************************************************************  00009200
009300 000-MAIN.                                                        00009300
009400     MOVE 'Y' TO LK-TRAN-OK-SW.                                   00009400
009500     MOVE SPACES TO LK-REASON-CODE.                               00009500
009600     EVALUATE TRUE                                                00009600
009700        WHEN OP-IS-DEPOSIT                                        00009700
009800            MOVE 'N' TO LK-TRAN-OK-SW                             00009800
009900            MOVE 'NO DIRECT DEPOSITS ON AN IRA' TO LK-REASON-CODE 00009900
010000        WHEN OP-IS-WITHDRAW                                       00010000
010100            PERFORM 200-WITHDRAW THRU 200-EXIT                    00010100
010200        WHEN OP-IS-INTEREST                                       00010200
010300            PERFORM 300-COMPUTE-REPORTED-VALUE THRU 300-EXIT      00010300
010400            MOVE WS-REPORTED-BALANCE TO LK-CUR-VALUE              00010400
010500            COMPUTE LK-ACCR-INTEREST =                            00010500
010600                WS-REPORTED-BALANCE - ACCT-BALANCE                00010600
010700     END-EVALUATE.                                                00010700
010800     GOBACK.                                                      00010800
010900                                                                  00010900
011000 100-PAST-TERM-TEST.                                              00011000
011100     IF LK-RUN-DATE < ACCT-CYCLE-END                              00011100
011200         MOVE 'N' TO WS-PAST-TERM-SW                              00011200
011300     ELSE                                                         00011300
011400         MOVE 'Y' TO WS-PAST-TERM-SW                              00011400
011500     END-IF.                                                      00011500
011600                                                                  00011600
011700 200-WITHDRAW.                                                    00011700
011800     IF TRAN-AMOUNT NOT > 0                                       00011800
011900         MOVE 'N' TO LK-TRAN-OK-SW                                00011900
012000         MOVE 'WITHDRAWAL MUST BE POSITIVE' TO LK-REASON-CODE     00012000
012100         GO TO 200-EXIT                                           00012100
012200     END-IF.                                                      00012200
012300     PERFORM 300-COMPUTE-REPORTED-VALUE THRU 300-EXIT.            00012300
012400     PERFORM 100-PAST-TERM-TEST.                                  00012400
012500     COMPUTE WS-NEW-BALANCE =                                     00012500
012600             WS-REPORTED-BALANCE - TRAN-AMOUNT.                   00012600
012700     IF WS-NEW-BALANCE < 0                                        00012700
012800         MOVE 'N' TO LK-TRAN-OK-SW                                00012800
012900         MOVE 'INSUFFICIENT FUNDS' TO LK-REASON-CODE              00012900
013000         GO TO 200-EXIT                                           00013000
013100     END-IF.                                                      00013100
013200     IF WS-PAST-TERM                                              00013200
013300         MOVE TRAN-AMOUNT TO WS-WITHDRAW-AMOUNT                   00013300
013400     ELSE                                                         00013400
013500         COMPUTE WS-WITHDRAW-AMOUNT ROUNDED =                     00013500
013600                 TRAN-AMOUNT * 1.10                               00013600
013700     END-IF.                                                      00013700
013800     SUBTRACT WS-WITHDRAW-AMOUNT FROM ACCT-BALANCE.               00013800
013900 200-EXIT.                                                        00013900
014000     EXIT.                                                        00014000
014100                                                                  00014100
014200 300-COMPUTE-REPORTED-VALUE.                                      00014200
014300*    APPRECIATED VALUE = SUM OVER I=1..N OF MONTHLY-DEPOSIT *     00014300
014400*    ((1+RATE/36500)**(365*P/12)), P RUNNING N, N-1, ..., 1,      00014400
014500*    N = ACCOUNT AGE IN WHOLE MONTHS.  NO ACTUAL DEPOSIT HISTORY  00014500
014600*    IS KEPT FOR AN IRA - SEE THE BANNER ABOVE.                   00014600
014700     COMPUTE WS-AGE-MONTHS =                                      00014700
014800         ((LK-RUN-CCYY - ACCT-OPEN-CCYY) * 12) +                  00014800
014900         (LK-RUN-MM - ACCT-OPEN-MM).                              00014900
015000     MOVE 0 TO WS-REPORTED-BALANCE.                               00015000
015100     MOVE WS-AGE-MONTHS TO WS-PERIOD-MONTHS.                      00015100
015200     PERFORM 305-ADD-ONE-MONTH-VALUE WS-AGE-MONTHS TIMES.         00015200
015300 300-EXIT.                                                        00015300
015400     EXIT.                                                        00015400
015500                                                                  00015500
015600 305-ADD-ONE-MONTH-VALUE.                                         00015600
015700     COMPUTE WS-EXPONENT =                                        00015700
015800         365 * WS-PERIOD-MONTHS / 12.                             00015800
015900     PERFORM 310-COMPUTE-FACTOR THRU 310-EXIT.                    00015900
016000     COMPUTE WS-REPORTED-BALANCE ROUNDED =                        00016000
016100         WS-REPORTED-BALANCE +                                    00016100
016200         (ACCT-MONTHLY-DEP * WS-FACTOR).                          00016200
016300     SUBTRACT 1 FROM WS-PERIOD-MONTHS.                            00016300
016400                                                                  00016400
016500 310-COMPUTE-FACTOR.                                              00016500
016600     COMPUTE WS-DAILY-RATE = 1 + (ACCT-INT-RATE / 36500).         00016600
016700     MOVE 1 TO WS-FACTOR.                                         00016700
016800     PERFORM 315-RAISE-FACTOR WS-EXPONENT TIMES.                  00016800
016900 310-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100                                                                  00017100
017200 315-RAISE-FACTOR.                                                00017200
017300     COMPUTE WS-FACTOR ROUNDED =                                  00017300
017400             WS-FACTOR * WS-DAILY-RATE.                           00017400
