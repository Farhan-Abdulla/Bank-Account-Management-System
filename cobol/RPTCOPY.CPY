000100****************************************************************  00000100
000200*                                                               * 00000200
000300*   COPYBOOK:  RPTCOPY                                          * 00000300
000400*   DAILY BANK PROCESSING REPORT - 132 COLUMN PRINT LINE LAYOUTS *00000400
000500*   WRITTEN BY BANKDLY1.  ONE GROUP PER LINE TYPE - HEADING,     *00000500
000600*   TRANSACTION DETAIL, CUSTOMER CONTROL-BREAK TOTAL, AND THE    *00000600
000700*   THREE GRAND-TOTAL LINES PRINTED AT END OF RUN.                00000700
000800*                                                                 00000800
000900*   CHANGE LOG                                                  * 00000900
001000*   YY/MM/DD  BY   TICKET    DESCRIPTION                        * 00001000
001100*   82/02/11  DWS  INITIAL   ORIGINAL REPORT LINE LAYOUTS        *00001100
001200*   93/05/06  RPK  BK-0255   ADDED CUSTOMER CONTROL-BREAK TOTAL  *00001200
001300*                            LINE - PER-CUSTOMER ACCOUNT COUNT   *00001300
001400*                            AND BALANCE ROLL-UP.                *00001400
001500****************************************************************  00001500
001600 01  RPT-HEADING-1.                                               00001600
001700     05  FILLER                      PIC X(01) VALUE SPACE.       00001700
001800     05  RPT-HDG-TITLE                PIC X(40)                   00001800
001900             VALUE 'DAILY BANK PROCESSING REPORT'.                00001900
002000     05  FILLER                      PIC X(10) VALUE SPACES.      00002000
002100     05  RPT-HDG-RUNDATE-LIT          PIC X(09)                   00002100
002200             VALUE 'RUN DATE:'.                                   00002200
002300     05  RPT-HDG-RUNDATE              PIC X(10).                  00002300
002400     05  FILLER                      PIC X(10) VALUE SPACES.      00002400
002500     05  RPT-HDG-PAGE-LIT             PIC X(05) VALUE 'PAGE '.    00002500
002600     05  RPT-HDG-PAGE                 PIC ZZZ9.                   00002600
002700     05  FILLER                      PIC X(43) VALUE SPACES.      00002700
002800*                                                                 00002800
002900 01  RPT-DETAIL-1.                                                00002900
003000     05  RPT-DTL-DATE                 PIC X(10).                  00003000
003100     05  FILLER                      PIC X(02) VALUE SPACES.      00003100
003200     05  RPT-DTL-CUST-ID              PIC X(06).                  00003200
003300     05  FILLER                      PIC X(02) VALUE SPACES.      00003300
003400     05  RPT-DTL-ACCT-NUMBER          PIC 9(08).                  00003400
003500     05  FILLER                      PIC X(02) VALUE SPACES.      00003500
003600     05  RPT-DTL-ACCT-TYPE            PIC 9(01).                  00003600
003700     05  FILLER                      PIC X(02) VALUE SPACES.      00003700
003800     05  RPT-DTL-TRAN-CODE            PIC X(01).                  00003800
003900     05  FILLER                      PIC X(02) VALUE SPACES.      00003900
004000     05  RPT-DTL-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.         00004000
004100     05  FILLER                      PIC X(02) VALUE SPACES.      00004100
004200     05  RPT-DTL-STATUS               PIC X(08).                  00004200
004300     05  FILLER                      PIC X(02) VALUE SPACES.      00004300
004400     05  RPT-DTL-REASON               PIC X(20).                  00004400
004500     05  FILLER                      PIC X(53) VALUE SPACES.      00004500
004600*                                                                 00004600
004700 01  RPT-CUST-TOTAL-1.                                            00004700
004800     05  RPT-CTOT-LIT                 PIC X(14)                   00004800
004900             VALUE 'CUSTOMER TOTAL'.                              00004900
005000     05  FILLER                      PIC X(02) VALUE SPACES.      00005000
005100     05  RPT-CTOT-CUST-ID             PIC X(06).                  00005100
005200     05  FILLER                      PIC X(02) VALUE SPACES.      00005200
005300     05  RPT-CTOT-NUM-ACCTS           PIC ZZ9.                    00005300
005400     05  FILLER                      PIC X(02) VALUE SPACES.      00005400
005500     05  RPT-CTOT-BAL-LIT             PIC X(08) VALUE 'BALANCE '. 00005500
005600     05  RPT-CTOT-BALANCE             PIC ZZZ,ZZZ,ZZ9.99-.        00005600
005700     05  FILLER                      PIC X(02) VALUE SPACES.      00005700
005800     05  RPT-CTOT-INT-LIT             PIC X(09)                   00005800
005900             VALUE 'INTEREST '.                                   00005900
006000     05  RPT-CTOT-INTEREST            PIC ZZZ,ZZZ,ZZ9.99.         00006000
006100     05  FILLER                      PIC X(61) VALUE SPACES.      00006100
006200*                                                                 00006200
006300 01  RPT-GTOT-TRAN-1.                                             00006300
006400     05  RPT-GT1-LIT1                 PIC X(20)                   00006400
006500             VALUE 'TRANSACTIONS READ  :'.                        00006500
006600     05  RPT-GT1-READ                 PIC ZZZ,ZZ9.                00006600
006700     05  FILLER                      PIC X(04) VALUE SPACES.      00006700
006800     05  RPT-GT1-LIT2                 PIC X(12)                   00006800
006900             VALUE 'ACCEPTED   :'.                                00006900
007000     05  RPT-GT1-ACCEPTED             PIC ZZZ,ZZ9.                00007000
007100     05  FILLER                      PIC X(04) VALUE SPACES.      00007100
007200     05  RPT-GT1-LIT3                 PIC X(12)                   00007200
007300             VALUE 'REJECTED   :'.                                00007300
007400     05  RPT-GT1-REJECTED             PIC ZZZ,ZZ9.                00007400
007500     05  FILLER                      PIC X(59) VALUE SPACES.      00007500
007600*                                                                 00007600
007700 01  RPT-GTOT-AMT-1.                                              00007700
007800     05  RPT-GT2-LIT1                 PIC X(20)                   00007800
007900             VALUE 'TOTAL DEPOSITS    :'.                         00007900
008000     05  RPT-GT2-DEPOSITS             PIC ZZZ,ZZZ,ZZ9.99.         00008000
008100     05  FILLER                      PIC X(04) VALUE SPACES.      00008100
008200     05  RPT-GT2-LIT2                 PIC X(20)                   00008200
008300             VALUE 'TOTAL WITHDRAWALS :'.                         00008300
008400     05  RPT-GT2-WITHDRAWALS          PIC ZZZ,ZZZ,ZZ9.99.         00008400
008500     05  FILLER                      PIC X(64) VALUE SPACES.      00008500
008600*                                                                 00008600
008700 01  RPT-GTOT-INT-1.                                              00008700
008800     05  RPT-GT3-LIT1                 PIC X(26)                   00008800
008900             VALUE 'TOTAL INTEREST ACCRUED  :'.                   00008900
009000     05  RPT-GT3-INTEREST             PIC ZZZ,ZZZ,ZZ9.99.         00009000
009100     05  FILLER                      PIC X(94) VALUE SPACES.      00009100
