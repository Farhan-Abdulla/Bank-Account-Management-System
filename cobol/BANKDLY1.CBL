000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  BANKDLY1                                            * 00000500
000600*                                                               * 00000600
000700* READS THE CUSTOMER AND ACCOUNT MASTERS INTO WORKING TABLES,   * 00000700
000800* APPLIES THE DAY'S TRANSACTION FILE AGAINST THOSE TABLES,      * 00000800
000900* ACCRUES INTEREST ON EVERY ACCOUNT, THEN WRITES THE UPDATED    * 00000900
001000* MASTERS AND THE DAILY PROCESSING REPORT.                     *  00001000
001100*                                                               * 00001100
001200* THIS IS THE DAILY BATCH DRIVER - IT DOES NOT TALK TO A        * 00001200
001300* TERMINAL.  RUN DATE COMES IN ON RUNPARM, NOT FROM THE SYSTEM  * 00001300
001400* CLOCK, SO REruns OF AN OLD DAY'S WORK REPRODUCE EXACTLY.      * 00001400
001500*                                                               * 00001500
001600* IDENTIFICATION DIVISION.                                        00001600
001700****************************************************************  00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID.    BANKDLY1.                                         00001900
002000 AUTHOR.        D W STOUT.                                        00002000
002100 INSTALLATION.  FIRST AMERICAN TRUST - DAILY PROCESSING.          00002100
002200 DATE-WRITTEN.  04/02/80.                                         00002200
002300 DATE-COMPILED.  01/07/82.                                        00002300
002400 SECURITY.      COMPANY CONFIDENTIAL.                             00002400
002500*                                                                 00002500
002600****************************************************************  00002600
002700*                    C H A N G E   L O G                       *  00002700
002800*   YY/MM/DD  BY   TICKET    DESCRIPTION                       *  00002800
002900*   80/04/02  DWS  INITIAL   FIRST WRITTEN - CHECKING/SAVINGS   * 00002900
003000*                            ONLY, NO MONEY MARKET YET.         * 00003000
003100*   81/07/09  DWS  BK-0061   ADDED HISTFILE TRANSACTION HISTORY * 00003100
003200*                            RECORDING FOR DEPOSITS/WITHDRAWALS.  00003200
003300*   82/01/07  DWS  BK-0088   ADDED CD AND IRA ACCOUNT TYPES -   * 00003300
003400*                            SPLIT PER-TYPE RULES OUT TO CALLED * 00003400
003500*                            SUBPROGRAMS, ONE PER ACCOUNT TYPE. * 00003500
003600*   85/09/30  DWS  BK-0104   ADDED TRAN-CODE O/C FOR OPEN/CLOSE * 00003600
003700*                            ACCOUNT - SEE 2300/2400 BELOW.     * 00003700
003800*   88/06/21  RPK  BK-0176   ADDED TRAN-CODE T FOR INTERBRANCH  * 00003800
003900*                            TRANSFERS BETWEEN TWO ACCOUNTS.    * 00003900
004000*   91/02/14  RPK  BK-0198   ACCOUNT MASTER NOW LOADED INTO A   * 00004000
004100*                            WORKING TABLE INSTEAD OF MERGED    * 00004100
004200*                            AGAINST THE TRAN FILE - TOO MANY   * 00004200
004300*                            NEW-ACCOUNT-MID-RUN DEFECTS IN THE * 00004300
004400*                            OLD MERGE LOGIC.                   * 00004400
004500*   93/05/06  RPK  BK-0255   ADDED CUSTOMER CONTROL-BREAK TOTAL * 00004500
004600*                            LINE ON THE DAILY REPORT.          * 00004600
004700*   96/10/02  GLH  BK-0301   RAISED ACCOUNT TABLE SIZE FROM 500 * 00004700
004800*                            TO 2000 - NEW BRANCH CONVERSION.   * 00004800
004900*   98/12/03  LMT  BK-Y2K01  CUSTMAST/ACCTMAST/TRANFILE/HISTFILE* 00004900
005000*                            DATES EXPANDED TO CCYYMMDD.  DATES * 00005000
005100*                            STORED AS YYMMDD COMPARED WRONG    * 00005100
005200*                            ACROSS THE CENTURY BOUNDARY - SEE  * 00005200
005300*                            THE :TAG: REDEFINES IN ACCTCOPY.   * 00005300
005400*   99/02/19  LMT  BK-Y2K02  RETAGGED CUSTCOPY/ACCTCOPY COPY    * 00005400
005500*                            STATEMENTS FOR THE REPLACING TAG.  * 00005500
005600*   02/03/11  GLH  BK-0340   ADDED UPSI-0 CD INTEREST-CREDIT    * 00005600
005700*                            SWITCH - OPERATIONS WANTED A WAY   * 00005700
005800*                            TO SKIP THE CREDIT STEP ON RERUNS. * 00005800
005810*   05/11/18  JFP  BK-0513   PULLED THE TABLE SUBSCRIPTS I      * 00005810
005820*                            AND J OUT OF WS-SUB-FIELDS INTO    * 00005820
005830*                            THEIR OWN 77-LEVEL ITEMS, MATCHING * 00005830
005840*                            HOW THE REST OF THE SHOP DECLARES  * 00005840
005850*                            A SCRATCH SUBSCRIPT OR SWITCH.     * 00005850
005900****************************************************************  00005900
006000 ENVIRONMENT DIVISION.                                            00006000
006100 CONFIGURATION SECTION.                                           00006100
006200 SOURCE-COMPUTER. IBM-370.                                        00006200
006300 OBJECT-COMPUTER. IBM-370.                                        00006300
006400 SPECIAL-NAMES.                                                   00006400
006500     C01                    IS TOP-OF-FORM                        00006500
006600     CLASS NUMERIC-KEY      IS '0' THRU '9'                       00006600
006700     UPSI-0                 ON  STATUS IS CD-CREDIT-THIS-RUN      00006700
006800                            OFF STATUS IS CD-CREDIT-SKIP-RUN.     00006800
006900 INPUT-OUTPUT SECTION.                                            00006900
007000 FILE-CONTROL.                                                    00007000
007100                                                                  00007100
007200     SELECT RUNPARM      ASSIGN TO RUNPARM                        00007200
007300            ORGANIZATION IS LINE SEQUENTIAL                       00007300
007400            FILE STATUS  IS WS-RUNPARM-STATUS.                    00007400
007500                                                                  00007500
007600     SELECT CUSTMAST     ASSIGN TO CUSTMAST                       00007600
007700            ORGANIZATION IS LINE SEQUENTIAL                       00007700
007800            FILE STATUS  IS WS-CUSTMAST-STATUS.                   00007800
007900                                                                  00007900
008000     SELECT ACCTMAST     ASSIGN TO ACCTMAST                       00008000
008100            ACCESS IS SEQUENTIAL                                  00008100
008200            FILE STATUS  IS WS-ACCTMAST-STATUS.                   00008200
008300                                                                  00008300
008400     SELECT TRANFILE     ASSIGN TO TRANFILE                       00008400
008500            ORGANIZATION IS LINE SEQUENTIAL                       00008500
008600            FILE STATUS  IS WS-TRANFILE-STATUS.                   00008600
008700                                                                  00008700
008800     SELECT NEWCUST      ASSIGN TO NEWCUST                        00008800
008900            ORGANIZATION IS LINE SEQUENTIAL                       00008900
009000            FILE STATUS  IS WS-NEWCUST-STATUS.                    00009000
009100                                                                  00009100
009200     SELECT NEWACCT      ASSIGN TO NEWACCT                        00009200
009300            ACCESS IS SEQUENTIAL                                  00009300
009400            FILE STATUS  IS WS-NEWACCT-STATUS.                    00009400
009500                                                                  00009500
009600     SELECT HISTFILE     ASSIGN TO HISTFILE                       00009600
009700            ORGANIZATION IS LINE SEQUENTIAL                       00009700
009800            FILE STATUS  IS WS-HISTFILE-STATUS.                   00009800
009900                                                                  00009900
010000     SELECT REPORT-FILE  ASSIGN TO DLYRPT                         00010000
010100            ORGANIZATION IS LINE SEQUENTIAL                       00010100
010200            FILE STATUS  IS WS-REPORT-STATUS.                     00010200
010300                                                                  00010300
010400****************************************************************  00010400
010500 DATA DIVISION.                                                   00010500
010600 FILE SECTION.                                                    00010600
010700                                                                  00010700
010800 FD  RUNPARM                                                      00010800
010900     RECORDING MODE IS F.                                         00010900
011000 01  RUNPARM-REC.                                                 00011000
011100     05  RUNPARM-RUN-DATE            PIC 9(08).                   00011100
011200     05  FILLER                      PIC X(12).                   00011200
011300                                                                  00011300
011400 FD  CUSTMAST                                                     00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.                   00011600
011700                                                                  00011700
011800 FD  ACCTMAST                                                     00011800
011900     RECORDING MODE IS F                                          00011900
012000     BLOCK CONTAINS 0 RECORDS.                                    00012000
012100 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                   00012100
012200                                                                  00012200
012300 FD  TRANFILE                                                     00012300
012400     RECORDING MODE IS F.                                         00012400
012500 COPY TRANREC.                                                    00012500
012600                                                                  00012600
012700 FD  NEWCUST                                                      00012700
012800     RECORDING MODE IS F.                                         00012800
012900 COPY CUSTCOPY REPLACING ==:TAG:== BY ==NEWCUST==.                00012900
013000                                                                  00013000
013100 FD  NEWACCT                                                      00013100
013200     RECORDING MODE IS F                                          00013200
013300     BLOCK CONTAINS 0 RECORDS.                                    00013300
013400 COPY ACCTCOPY REPLACING ==:TAG:== BY ==NEWACCT==.                00013400
013500                                                                  00013500
013600 FD  HISTFILE                                                     00013600
013700     RECORDING MODE IS F.                                         00013700
013800 COPY HISTCOPY.                                                   00013800
013900                                                                  00013900
014000 FD  REPORT-FILE                                                  00014000
014100     RECORDING MODE IS F.                                         00014100
014200 01  REPORT-RECORD                   PIC X(132).                  00014200
014300                                                                  00014300
014400****************************************************************  00014400
014500 WORKING-STORAGE SECTION.                                         00014500
014600****************************************************************  00014600
014610 77  I                           PIC S9(05) COMP VALUE 0.         00014610
014620 77  J                           PIC S9(05) COMP VALUE 0.         00014620
014700*                                                               * 00014700
014800 01  WS-RUN-DATE                     PIC 9(08).                   00014800
014900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                         00014900
015000     05  WS-RUN-CCYY                 PIC 9(04).                   00015000
015100     05  WS-RUN-MM                   PIC 9(02).                   00015100
015200     05  WS-RUN-DD                   PIC 9(02).                   00015200
015300*                                                               * 00015300
015400 01  WS-FILE-STATUSES.                                            00015400
015500     05  WS-RUNPARM-STATUS           PIC X(02) VALUE SPACES.      00015500
015600     05  WS-CUSTMAST-STATUS          PIC X(02) VALUE SPACES.      00015600
015700     05  WS-ACCTMAST-STATUS          PIC X(02) VALUE SPACES.      00015700
015800     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.      00015800
015900     05  WS-NEWCUST-STATUS           PIC X(02) VALUE SPACES.      00015900
016000     05  WS-NEWACCT-STATUS           PIC X(02) VALUE SPACES.      00016000
016100     05  WS-HISTFILE-STATUS          PIC X(02) VALUE SPACES.      00016100
016200     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.      00016200
016300*                                                               * 00016300
016400 01  WS-SWITCHES.                                                 00016400
016500     05  WS-CUSTMAST-EOF-SW          PIC X(01) VALUE 'N'.         00016500
016600         88  WS-CUSTMAST-EOF          VALUE 'Y'.                  00016600
016700     05  WS-ACCTMAST-EOF-SW          PIC X(01) VALUE 'N'.         00016700
016800         88  WS-ACCTMAST-EOF          VALUE 'Y'.                  00016800
016900     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.         00016900
017000         88  WS-TRAN-EOF              VALUE 'Y'.                  00017000
017100     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.         00017100
017200         88  WS-CUST-FOUND            VALUE 'Y'.                  00017200
017300     05  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.         00017300
017400         88  WS-ACCT-FOUND            VALUE 'Y'.                  00017400
017500     05  WS-ACCT2-FOUND-SW           PIC X(01) VALUE 'N'.         00017500
017600         88  WS-ACCT2-FOUND           VALUE 'Y'.                  00017600
017700     05  WS-TRAN-OK-SW               PIC X(01) VALUE 'N'.         00017700
017800         88  WS-TRAN-OK               VALUE 'Y'.                  00017800
017900*                                                               * 00017900
018000 01  WS-WORK-FIELDS.                                              00018000
018100     05  WS-OP-CODE                  PIC X(01) VALUE SPACE.       00018100
018200     05  WS-REASON-CODE              PIC X(20) VALUE SPACES.      00018200
018300     05  WS-CUR-VALUE                PIC S9(09)V99 COMP-3         00018300
018400                                      VALUE 0.                    00018400
018500     05  WS-ACCR-INTEREST            PIC S9(09)V99 COMP-3         00018500
018600                                      VALUE 0.                    00018600
018700     05  WS-XFER-AMOUNT              PIC S9(09)V99 COMP-3         00018700
018800                                      VALUE 0.                    00018800
018900     05  WS-FROM-IDX                 PIC 9(05) COMP VALUE 0.      00018900
019000     05  WS-TO-IDX                   PIC 9(05) COMP VALUE 0.      00019000
019100*                                                               * 00019100
019200 01  WS-SUB-FIELDS.                                               00019200
019410     05  WS-CUST-ACCT-LEFT           PIC 9(05) COMP VALUE 0.      00019410
019420     05  WS-CUST-SUM-BALANCE         PIC S9(09)V99 COMP-3         00019420
019430                                      VALUE 0.                    00019430
019440     05  WS-CUST-SUM-INTEREST        PIC S9(09)V99 COMP-3         00019440
019450                                      VALUE 0.                    00019450
019460     05  WS-CD-CREDIT-SW             PIC X(01) VALUE 'N'.         00019460
019500*                                                               * 00019500
019510 01  WS-DATE-MATH.                                                00019510
019520     05  WS-WORK-DATE                PIC 9(08) VALUE 0.           00019520
019530     05  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.                   00019530
019540         10  WS-WORK-CCYY            PIC 9(04).                   00019540
019550         10  WS-WORK-MM              PIC 9(02).                   00019550
019560         10  WS-WORK-DD              PIC 9(02).                   00019560
019570     05  WS-ADD-MONTHS               PIC 9(03) COMP VALUE 0.      00019570
019580     05  WS-MONTH-TOTAL              PIC 9(05) COMP VALUE 0.      00019580
019590     05  WS-DATE-RESULT              PIC 9(08) VALUE 0.           00019590
019600     05  WS-NEW-DATE REDEFINES WS-DATE-RESULT.                    00019600
019610         10  WS-NEW-CCYY             PIC 9(04).                   00019610
019620         10  WS-NEW-MM               PIC 9(02).                   00019620
019630         10  WS-NEW-DD               PIC 9(02).                   00019630
019640*                                                               * 00019640
019650 01  RUN-TOTALS.                                                  00019650
019700     05  WS-TRAN-READ-CT             PIC S9(07) COMP-3 VALUE 0.   00019700
019800     05  WS-TRAN-ACCEPT-CT           PIC S9(07) COMP-3 VALUE 0.   00019800
019900     05  WS-TRAN-REJECT-CT           PIC S9(07) COMP-3 VALUE 0.   00019900
020000     05  WS-TOTAL-DEPOSITS           PIC S9(11)V99 COMP-3         00020000
020100                                      VALUE 0.                    00020100
020200     05  WS-TOTAL-WITHDRAWALS        PIC S9(11)V99 COMP-3         00020200
020300                                      VALUE 0.                    00020300
020400     05  WS-TOTAL-INTEREST           PIC S9(11)V99 COMP-3         00020400
020500                                      VALUE 0.                    00020500
020600*                                                               * 00020600
020700 01  WS-PAGE-NUMBER                  PIC 9(05) COMP VALUE 0.      00020700
020800*                                                               * 00020800
020900****************************************************************  00020900
021000*       CUSTOMER WORKING TABLE - LOADED FROM CUSTMAST AT START  * 00021000
021100*       OF RUN, ONE ENTRY PER CUSTOMER, KEPT IN ASCENDING       * 00021100
021200*       CUST-ID ORDER BECAUSE CUSTMAST ITSELF IS IN THAT ORDER. * 00021200
021300****************************************************************  00021300
021400 01  CUST-TABLE-AREA.                                             00021400
021500     05  WS-CUST-COUNT               PIC 9(05) COMP VALUE 0.      00021500
021600     05  CUST-TBL-ENTRY OCCURS 500 TIMES                          00021600
021700                ASCENDING KEY IS CTB-ID                           00021700
021800                INDEXED BY CUST-IDX.                              00021800
021900         10  CTB-REC.                                             00021900
022000             15  CTB-ID              PIC X(06).                   00022000
022100             15  CTB-NAME            PIC X(30).                   00022100
022200         10  CTB-ACTIVE-SW           PIC X(01) VALUE 'Y'.         00022200
022300             88  CTB-ACTIVE          VALUE 'Y'.                   00022300
022400*                                                               * 00022400
022500****************************************************************  00022500
022600*       ACCOUNT WORKING TABLE - LOADED FROM ACCTMAST AT START   * 00022600
022700*       OF RUN.  CTB-REC/ACCOUNT SUB-GROUP ATB-REC MATCHES THE  * 00022700
022800*       ACCTCOPY FD LAYOUT EXACTLY SO IT CAN BE PASSED BY       * 00022800
022900*       REFERENCE TO THE *PROC1 SUBPROGRAMS WITHOUT A MOVE.     * 00022900
023000*       NEW ACCOUNTS OPENED DURING THE RUN (TRAN-CODE O) ARE    * 00023000
023100*       APPENDED AT THE END OF THE TABLE, NOT IN KEY SEQUENCE - * 00023100
023200*       SEE 2300-OPEN-ACCOUNT.                                  * 00023200
023300****************************************************************  00023300
023400 01  ACCT-TABLE-AREA.                                             00023400
023500     05  WS-ACCT-COUNT               PIC 9(05) COMP VALUE 0.      00023500
023600     05  ACCT-TBL-ENTRY OCCURS 2000 TIMES                         00023600
023700                INDEXED BY ACCT-IDX.                              00023700
023800         10  ATB-REC.                                             00023800
023900             15  ATB-CUST-ID         PIC X(06).                   00023900
024000             15  ATB-NUMBER          PIC 9(08).                   00024000
024100             15  ATB-TYPE            PIC 9(01).                   00024100
024200                 88  ATB-IS-CHECKING      VALUE 1.                00024200
024300                 88  ATB-IS-SAVINGS       VALUE 2.                00024300
024400                 88  ATB-IS-MONEY-MARKET  VALUE 3.                00024400
024500                 88  ATB-IS-CD            VALUE 4.                00024500
024600                 88  ATB-IS-IRA           VALUE 5.                00024600
024700             15  ATB-OPEN-DATE       PIC 9(08).                   00024700
024800             15  ATB-BALANCE         PIC S9(09)V99.               00024800
024900             15  ATB-INT-RATE        PIC 9(02)V9(003).            00024900
025000             15  ATB-WDRAW-COUNT     PIC 9(02).                   00025000
025100             15  ATB-CYCLE-START     PIC 9(08).                   00025100
025200             15  ATB-CYCLE-END       PIC 9(08).                   00025200
025300             15  ATB-TERM-MONTHS     PIC 9(03).                   00025300
025400             15  ATB-MONTHLY-DEP     PIC 9(05)V99.                00025400
025500             15  ATB-DEP-COUNT       PIC 9(03).                   00025500
025600             15  ATB-DEPOSIT         PIC 9(09)V99 OCCURS 24       00025600
025700                                      INDEXED BY ATB-DEP-IDX.     00025700
025800             15  FILLER              PIC X(07).                   00025800
025900         10  ATB-ACTIVE-SW           PIC X(01) VALUE 'Y'.         00025900
026000             88  ATB-ACTIVE          VALUE 'Y'.                   00026000
026100         10  ATB-CUR-VALUE           PIC S9(09)V99 COMP-3         00026100
026200                                      VALUE 0.                    00026200
026300         10  ATB-ACCR-INTEREST       PIC S9(09)V99 COMP-3         00026300
026400                                      VALUE 0.                    00026400
026500*                                                               * 00026500
026600 01  WS-NEXT-ACCT-NUMBER             PIC 9(08) VALUE 10000000.    00026600
026700*                                                               * 00026700
026800****************************************************************  00026800
026900*                     REPORT LINE WORKING AREAS                *  00026900
027000****************************************************************  00027000
027100 COPY RPTCOPY.                                                    00027100
027200*                                                               * 00027200
027300****************************************************************  00027300
027400 PROCEDURE DIVISION.                                              00027400
027500****************************************************************  00027500
027600                                                                  00027600
027700 000-MAIN.                                                        00027700
027800     PERFORM 700-OPEN-FILES.                                      00027800
027900     PERFORM 705-READ-RUN-PARM.                                   00027900
028000     PERFORM 800-INIT-REPORT.                                     00028000
028100                                                                  00028100
028200     PERFORM 1100-LOAD-CUST-TABLE.                                00028200
028300     PERFORM 1200-LOAD-ACCT-TABLE.                                00028300
028400                                                                  00028400
028500     PERFORM 710-READ-TRAN-FILE.                                  00028500
028600     PERFORM 1300-PROCESS-TRAN                                    00028600
028700             UNTIL WS-TRAN-EOF.                                   00028700
028800                                                                  00028800
028900     PERFORM 1700-ACCRUE-INTEREST-ALL.                            00028900
029000     PERFORM 1800-WRITE-NEW-CUST-ALL.                             00029000
029100     PERFORM 1850-WRITE-NEW-ACCT-ALL.                             00029100
029200     PERFORM 1900-REPORT-GRAND-TOTALS.                            00029200
029300                                                                  00029300
029400     PERFORM 790-CLOSE-FILES.                                     00029400
029500     GOBACK.                                                      00029500
029600                                                                  00029600
029700 1300-PROCESS-TRAN.                                               00029700
029800     ADD 1 TO WS-TRAN-READ-CT.                                    00029800
029900     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00029900
030000     MOVE SPACES TO WS-REASON-CODE.                               00030000
030100     PERFORM 2000-LOOKUP-CUSTOMER.                                00030100
030200     IF NOT WS-CUST-FOUND                                         00030200
030300         MOVE 'N' TO WS-TRAN-OK-SW                                00030300
030400         MOVE 'UNKNOWN CUSTOMER ID' TO WS-REASON-CODE             00030400
030500     ELSE                                                         00030500
030600         EVALUATE TRUE                                            00030600
030700            WHEN TRAN-IS-OPEN                                     00030700
030800                PERFORM 2300-OPEN-ACCOUNT                         00030800
030900            WHEN TRAN-IS-CLOSE                                    00030900
031000                PERFORM 2400-CLOSE-ACCOUNT                        00031000
031100            WHEN TRAN-IS-DEPOSIT                                  00031100
031200                PERFORM 2600-APPLY-DEPOSIT                        00031200
031300            WHEN TRAN-IS-WITHDRAW                                 00031300
031400                PERFORM 2700-APPLY-WITHDRAW                       00031400
031500            WHEN TRAN-IS-TRANSFER                                 00031500
031600                PERFORM 2500-TRANSFER-FUNDS                       00031600
031700            WHEN OTHER                                            00031700
031800                MOVE 'N' TO WS-TRAN-OK-SW                         00031800
031900                MOVE 'INVALID TRAN CODE'  TO WS-REASON-CODE       00031900
032000         END-EVALUATE                                             00032000
032100     END-IF.                                                      00032100
032200                                                                  00032200
032300     IF WS-TRAN-OK                                                00032300
032400         ADD 1 TO WS-TRAN-ACCEPT-CT                               00032400
032500     ELSE                                                         00032500
032600         ADD 1 TO WS-TRAN-REJECT-CT                               00032600
032700     END-IF.                                                      00032700
032800     PERFORM 2900-REPORT-TRAN-DETAIL.                             00032800
032900     PERFORM 710-READ-TRAN-FILE.                                  00032900
033000                                                                  00033000
033100 2000-LOOKUP-CUSTOMER.                                            00033100
033200     MOVE 'N' TO WS-CUST-FOUND-SW.                                00033200
033300     IF WS-CUST-COUNT > 0                                         00033300
033400         SET CUST-IDX TO 1                                        00033400
033500         SEARCH ALL CUST-TBL-ENTRY                                00033500
033600             WHEN CTB-ID(CUST-IDX) = TRAN-CUST-ID                 00033600
033700                 MOVE 'Y' TO WS-CUST-FOUND-SW                     00033700
033800         END-SEARCH                                               00033800
033900     END-IF.                                                      00033900
034000                                                                  00034000
034100 2010-LOOKUP-ACCOUNT.                                             00034100
034200*    LINEAR SEARCH - THE TABLE IS NO LONGER IN KEY SEQUENCE     * 00034200
034300*    ONCE AN ACCOUNT IS OPENED MID-RUN.  SEE BK-0198 ABOVE.       00034300
034400     MOVE 'N' TO WS-ACCT-FOUND-SW.                                00034400
034500     PERFORM 2015-LOOKUP-ACCOUNT-STEP VARYING ACCT-IDX            00034500
034600             FROM 1 BY 1 UNTIL ACCT-IDX > WS-ACCT-COUNT.          00034600
034650                                                                  00034650
034660 2015-LOOKUP-ACCOUNT-STEP.                                        00034660
034700     IF ATB-NUMBER(ACCT-IDX) = TRAN-ACCT-NUMBER                   00034700
034800        AND ATB-ACTIVE(ACCT-IDX)                                  00034800
034900         MOVE 'Y' TO WS-ACCT-FOUND-SW                             00034900
035000         MOVE ACCT-IDX TO WS-FROM-IDX                             00035000
035100         SET ACCT-IDX TO WS-ACCT-COUNT                            00035100
035200     END-IF.                                                      00035200
035400                                                                  00035400
035500 2020-LOOKUP-ACCOUNT-2.                                           00035500
035600     MOVE 'N' TO WS-ACCT2-FOUND-SW.                               00035600
035700     PERFORM 2025-LOOKUP-ACCOUNT-2-STEP VARYING ACCT-IDX          00035700
035800             FROM 1 BY 1 UNTIL ACCT-IDX > WS-ACCT-COUNT.          00035800
035850                                                                  00035850
035860 2025-LOOKUP-ACCOUNT-2-STEP.                                      00035860
035900     IF ATB-NUMBER(ACCT-IDX) = TRAN-ACCT-NUMBER-2                 00035900
036000        AND ATB-ACTIVE(ACCT-IDX)                                  00036000
036100         MOVE 'Y' TO WS-ACCT2-FOUND-SW                            00036100
036200         MOVE ACCT-IDX TO WS-TO-IDX                               00036200
036300         SET ACCT-IDX TO WS-ACCT-COUNT                            00036300
036400     END-IF.                                                      00036400
036600                                                                  00036600
036700 2100-ADD-CUSTOMER.                                               00036700
036800*    REGISTRY ADD - INSERTS THE CUSTOMER JUST READ FROM         * 00036800
036900*    CUSTMAST INTO THE LIVE TABLE.  A BRAND NEW CUSTOMER'S      * 00036900
037000*    DEFAULT CHECKING ACCOUNT, IF ANY, ARRIVES ON ACCTMAST THE  * 00037000
037100*    SAME WAY - THIS BATCH HAS NO WALK-IN-CUSTOMER TRANSACTION. * 00037100
037200     ADD 1 TO WS-CUST-COUNT.                                      00037200
037300     SET CUST-IDX TO WS-CUST-COUNT.                               00037300
037400     MOVE CUST-REC TO CTB-REC(CUST-IDX).                          00037400
037500     MOVE 'Y' TO CTB-ACTIVE-SW(CUST-IDX).                         00037500
037600                                                                  00037600
037700 2200-REMOVE-CUSTOMER.                                            00037700
037800*    REGISTRY REMOVE - A CUSTOMER WHOSE LAST ACCOUNT WAS JUST   * 00037800
037900*    CLOSED IS TAKEN OFF THE REGISTRY ENTIRELY, PER THE BANK'S  * 00037900
038000*    RULE THAT REMOVING A CUSTOMER REMOVES ALL THEIR ACCOUNTS.  * 00038000
038100     MOVE 'N' TO CTB-ACTIVE-SW(CUST-IDX).                         00038100
038200                                                                  00038200
038300 2300-OPEN-ACCOUNT.                                               00038300
038400     ADD 1 TO WS-ACCT-COUNT.                                      00038400
038500     SET ACCT-IDX TO WS-ACCT-COUNT.                               00038500
038600     MOVE SPACES      TO ATB-REC(ACCT-IDX).                       00038600
038700     MOVE TRAN-CUST-ID TO ATB-CUST-ID(ACCT-IDX).                  00038700
038800     MOVE WS-NEXT-ACCT-NUMBER TO ATB-NUMBER(ACCT-IDX).            00038800
038900     ADD 1 TO WS-NEXT-ACCT-NUMBER.                                00038900
039000     MOVE TRAN-ACCT-TYPE TO ATB-TYPE(ACCT-IDX).                   00039000
039100     MOVE WS-RUN-DATE  TO ATB-OPEN-DATE(ACCT-IDX).                00039100
039200     MOVE 0            TO ATB-WDRAW-COUNT(ACCT-IDX).              00039200
039300     MOVE 'Y'          TO ATB-ACTIVE-SW(ACCT-IDX).                00039300
039400     EVALUATE TRAN-ACCT-TYPE                                      00039400
039500        WHEN 1                                                    00039500
039600            PERFORM 2310-OPEN-CHECKING                            00039600
039700        WHEN 2                                                    00039700
039800            PERFORM 2320-OPEN-SAVINGS                             00039800
039900        WHEN 3                                                    00039900
040000            PERFORM 2330-OPEN-MONEY-MARKET                        00040000
040100        WHEN 4                                                    00040100
040200            PERFORM 2340-OPEN-CD                                  00040200
040300        WHEN 5                                                    00040300
040400            PERFORM 2350-OPEN-IRA                                 00040400
040500        WHEN OTHER                                                00040500
040600            SUBTRACT 1 FROM WS-ACCT-COUNT                         00040600
040700            MOVE 'N' TO WS-TRAN-OK-SW                             00040700
040800            MOVE 'INVALID ACCOUNT TYPE' TO WS-REASON-CODE         00040800
040900     END-EVALUATE.                                                00040900
041000                                                                  00041000
041100 2310-OPEN-CHECKING.                                              00041100
041200     IF TRAN-AMOUNT > 0                                           00041200
041300         MOVE TRAN-AMOUNT TO ATB-BALANCE(ACCT-IDX)                00041300
041400     ELSE                                                         00041400
041500         MOVE 25.00       TO ATB-BALANCE(ACCT-IDX)                00041500
041600     END-IF.                                                      00041600
041700     MOVE 0 TO ATB-INT-RATE(ACCT-IDX).                            00041700
041800                                                                  00041800
041900 2320-OPEN-SAVINGS.                                               00041900
042000     IF TRAN-AMOUNT > 0                                           00042000
042100         MOVE TRAN-AMOUNT TO ATB-BALANCE(ACCT-IDX)                00042100
042200         MOVE TRAN-AMOUNT TO ATB-DEPOSIT(ACCT-IDX 1)              00042200
042300     ELSE                                                         00042300
042400         MOVE 300.00      TO ATB-BALANCE(ACCT-IDX)                00042400
042500         MOVE 25.00       TO ATB-DEPOSIT(ACCT-IDX 1)              00042500
042600     END-IF.                                                      00042600
042700     MOVE 1 TO ATB-DEP-COUNT(ACCT-IDX).                           00042700
042800     MOVE 0.100 TO ATB-INT-RATE(ACCT-IDX).                        00042800
042900     PERFORM 2360-START-CYCLE.                                    00042900
043000                                                                  00043000
043100 2330-OPEN-MONEY-MARKET.                                          00043100
043200     IF TRAN-AMOUNT > 0                                           00043200
043300         MOVE TRAN-AMOUNT TO ATB-BALANCE(ACCT-IDX)                00043300
043400         MOVE TRAN-AMOUNT TO ATB-DEPOSIT(ACCT-IDX 1)              00043400
043500     ELSE                                                         00043500
043600         MOVE 500.00      TO ATB-BALANCE(ACCT-IDX)                00043600
043700         MOVE 500.00      TO ATB-DEPOSIT(ACCT-IDX 1)              00043700
043800     END-IF.                                                      00043800
043900     MOVE 1 TO ATB-DEP-COUNT(ACCT-IDX).                           00043900
044000     MOVE 0.300 TO ATB-INT-RATE(ACCT-IDX).                        00044000
044100     PERFORM 2360-START-CYCLE.                                    00044100
044200                                                                  00044200
044300 2340-OPEN-CD.                                                    00044300
044400     IF TRAN-AMOUNT > 0                                           00044400
044500         MOVE TRAN-AMOUNT TO ATB-BALANCE(ACCT-IDX)                00044500
044600     ELSE                                                         00044600
044700         MOVE 1000.00     TO ATB-BALANCE(ACCT-IDX)                00044700
044800     END-IF.                                                      00044800
044900     IF TRAN-TERM > 0                                             00044900
045000         MOVE TRAN-TERM   TO ATB-TERM-MONTHS(ACCT-IDX)            00045000
045100     ELSE                                                         00045100
045200         MOVE 18          TO ATB-TERM-MONTHS(ACCT-IDX)            00045200
045300     END-IF.                                                      00045300
045400     MOVE 1.000 TO ATB-INT-RATE(ACCT-IDX).                        00045400
045500     PERFORM 2370-SET-CD-TERM-END.                                00045500
045600                                                                  00045600
045700 2350-OPEN-IRA.                                                   00045700
045800     MOVE 25.00 TO ATB-BALANCE(ACCT-IDX).                         00045800
045900     IF TRAN-AMOUNT > 500.00                                      00045900
046000         MOVE 500.00      TO ATB-MONTHLY-DEP(ACCT-IDX)            00046000
046100     ELSE                                                         00046100
046200         IF TRAN-AMOUNT > 0                                       00046200
046300             MOVE TRAN-AMOUNT TO ATB-MONTHLY-DEP(ACCT-IDX)        00046300
046400         ELSE                                                     00046400
046500             MOVE 300.00  TO ATB-MONTHLY-DEP(ACCT-IDX)            00046500
046600         END-IF                                                   00046600
046700     END-IF.                                                      00046700
046800     MOVE 7.000 TO ATB-INT-RATE(ACCT-IDX).                        00046800
046900     PERFORM 2380-SET-IRA-END.                                    00046900
047000                                                                  00047000
047100 2360-START-CYCLE.                                                00047100
047200     MOVE WS-RUN-DATE TO ATB-CYCLE-START(ACCT-IDX).               00047200
047300     PERFORM 2390-ADD-ONE-MONTH.                                  00047300
047400     MOVE WS-DATE-RESULT TO ATB-CYCLE-END(ACCT-IDX).              00047400
047500                                                                  00047500
047600 2370-SET-CD-TERM-END.                                            00047600
047700     MOVE WS-RUN-DATE TO WS-WORK-DATE.                            00047700
047800     MOVE ATB-TERM-MONTHS(ACCT-IDX) TO WS-ADD-MONTHS.             00047800
047900     PERFORM 2395-ADD-N-MONTHS.                                   00047900
048000     MOVE WS-DATE-RESULT TO ATB-CYCLE-END(ACCT-IDX).              00048000
048100                                                                  00048100
048200 2380-SET-IRA-END.                                                00048200
048300     MOVE WS-RUN-DATE TO WS-WORK-DATE.                            00048300
048400     MOVE 60          TO WS-ADD-MONTHS.                           00048400
048500     PERFORM 2395-ADD-N-MONTHS.                                   00048500
048600     MOVE WS-DATE-RESULT TO ATB-CYCLE-END(ACCT-IDX).              00048600
048700                                                                  00048700
048800 2390-ADD-ONE-MONTH.                                              00048800
048900     MOVE WS-RUN-DATE TO WS-WORK-DATE.                            00048900
049000     MOVE 1           TO WS-ADD-MONTHS.                           00049000
049100     PERFORM 2395-ADD-N-MONTHS.                                   00049100
049200                                                                  00049200
049300 2395-ADD-N-MONTHS.                                               00049300
049400*    ADDS WS-ADD-MONTHS TO WS-WORK-DATE, ROLLING THE YEAR WHEN  * 00049400
049500*    THE MONTH RUNS PAST DECEMBER.  THE DAY-OF-MONTH IS LEFT    * 00049500
049600*    UNCHANGED - OPERATIONS NEVER ASKED FOR END-OF-MONTH CLAMP. * 00049600
049700     MOVE WS-WORK-DATE TO WS-WORK-DATE-R.                         00049700
049800     COMPUTE WS-MONTH-TOTAL =                                     00049800
049900             WS-WORK-MM + WS-ADD-MONTHS.                          00049900
050000     COMPUTE WS-NEW-CCYY =                                        00050000
050100             WS-WORK-CCYY + ((WS-MONTH-TOTAL - 1) / 12).          00050100
050200     COMPUTE WS-NEW-MM = WS-MONTH-TOTAL -                         00050200
050300             (((WS-MONTH-TOTAL - 1) / 12) * 12).                  00050300
050400     MOVE WS-WORK-DD TO WS-NEW-DD.                                00050400
050600                                                                  00050600
050700 2400-CLOSE-ACCOUNT.                                              00050700
050800     PERFORM 2010-LOOKUP-ACCOUNT.                                 00050800
050900     IF NOT WS-ACCT-FOUND                                         00050900
051000         MOVE 'N' TO WS-TRAN-OK-SW                                00051000
051100         MOVE 'ACCOUNT NOT FOUND' TO WS-REASON-CODE               00051100
051200     ELSE                                                         00051200
051300         MOVE 'N' TO ATB-ACTIVE-SW(WS-FROM-IDX)                   00051300
051400         PERFORM 2410-COUNT-CUST-ACCOUNTS                         00051400
051500         IF WS-CUST-ACCT-LEFT = 0                                 00051500
051600             PERFORM 2200-REMOVE-CUSTOMER                         00051600
051700         END-IF                                                   00051700
051800     END-IF.                                                      00051800
051900                                                                  00051900
052000 2410-COUNT-CUST-ACCOUNTS.                                        00052000
052100     MOVE 0 TO WS-CUST-ACCT-LEFT.                                 00052100
052150     PERFORM 2415-COUNT-CUST-ACCOUNTS-STEP VARYING ACCT-IDX       00052150
052175             FROM 1 BY 1 UNTIL ACCT-IDX > WS-ACCT-COUNT.          00052175
052180                                                                  00052180
052190 2415-COUNT-CUST-ACCOUNTS-STEP.                                   00052190
052400     IF ATB-CUST-ID(ACCT-IDX) = TRAN-CUST-ID                      00052400
052500        AND ATB-ACTIVE(ACCT-IDX)                                  00052500
052600         ADD 1 TO WS-CUST-ACCT-LEFT                               00052600
052700     END-IF.                                                      00052700
052900                                                                  00052900
053000 2500-TRANSFER-FUNDS.                                             00053000
053100     PERFORM 2010-LOOKUP-ACCOUNT.                                 00053100
053200     PERFORM 2020-LOOKUP-ACCOUNT-2.                               00053200
053300     IF NOT WS-ACCT-FOUND OR NOT WS-ACCT2-FOUND                   00053300
053400         MOVE 'N' TO WS-TRAN-OK-SW                                00053400
053500         MOVE 'ACCOUNT NOT FOUND' TO WS-REASON-CODE               00053500
053600     ELSE                                                         00053600
053700         IF TRAN-AMOUNT NOT > 0                                   00053700
053800             MOVE 'N' TO WS-TRAN-OK-SW                            00053800
053900             MOVE 'INVALID TRANSFER AMOUNT' TO WS-REASON-CODE     00053900
054000         ELSE                                                     00054000
054100             SET ACCT-IDX TO WS-FROM-IDX                          00054100
054200             MOVE 'W' TO WS-OP-CODE                               00054200
054300             PERFORM 2800-CALL-TYPE-UNIT                          00054300
054400             IF WS-TRAN-OK                                        00054400
054500                 PERFORM 2950-WRITE-HIST-RECORD                   00054500
054600                 SET ACCT-IDX TO WS-TO-IDX                        00054600
054700                 MOVE 'D' TO WS-OP-CODE                           00054700
054800                 PERFORM 2800-CALL-TYPE-UNIT                      00054800
054900                 PERFORM 2950-WRITE-HIST-RECORD                   00054900
055000                 ADD TRAN-AMOUNT TO WS-TOTAL-WITHDRAWALS          00055000
055100                 ADD TRAN-AMOUNT TO WS-TOTAL-DEPOSITS             00055100
055200             ELSE                                                 00055200
055300                 MOVE 'SOURCE WITHDRAWAL REJECTED'                00055300
055400                         TO WS-REASON-CODE                        00055400
055500             END-IF                                               00055500
055600         END-IF                                                   00055600
055700     END-IF.                                                      00055700
055800                                                                  00055800
055900 2600-APPLY-DEPOSIT.                                              00055900
056000     PERFORM 2010-LOOKUP-ACCOUNT.                                 00056000
056100     IF NOT WS-ACCT-FOUND                                         00056100
056200         MOVE 'N' TO WS-TRAN-OK-SW                                00056200
056300         MOVE 'ACCOUNT NOT FOUND' TO WS-REASON-CODE               00056300
056400     ELSE                                                         00056400
056500         SET ACCT-IDX TO WS-FROM-IDX                              00056500
056600         MOVE 'D' TO WS-OP-CODE                                   00056600
056700         PERFORM 2800-CALL-TYPE-UNIT                              00056700
056800         IF WS-TRAN-OK                                            00056800
056900             PERFORM 2950-WRITE-HIST-RECORD                       00056900
057000             ADD TRAN-AMOUNT TO WS-TOTAL-DEPOSITS                 00057000
057100         END-IF                                                   00057100
057200     END-IF.                                                      00057200
057300                                                                  00057300
057400 2700-APPLY-WITHDRAW.                                             00057400
057500     PERFORM 2010-LOOKUP-ACCOUNT.                                 00057500
057600     IF NOT WS-ACCT-FOUND                                         00057600
057700         MOVE 'N' TO WS-TRAN-OK-SW                                00057700
057800         MOVE 'ACCOUNT NOT FOUND' TO WS-REASON-CODE               00057800
057900     ELSE                                                         00057900
058000         SET ACCT-IDX TO WS-FROM-IDX                              00058000
058100         MOVE 'W' TO WS-OP-CODE                                   00058100
058200         PERFORM 2800-CALL-TYPE-UNIT                              00058200
058300         IF WS-TRAN-OK                                            00058300
058400             PERFORM 2950-WRITE-HIST-RECORD                       00058400
058500             ADD TRAN-AMOUNT TO WS-TOTAL-WITHDRAWALS              00058500
058600         END-IF                                                   00058600
058700     END-IF.                                                      00058700
058800                                                                  00058800
058900 2800-CALL-TYPE-UNIT.                                             00058900
059000*    DISPATCHES TO THE PER-ACCOUNT-TYPE SUBPROGRAM.  EACH ONE   * 00059000
059100*    VALIDATES AND UPDATES ATB-REC AND HANDS BACK ACCEPT/REJECT * 00059100
059200*    PLUS A REASON, JUST LIKE SAM4ABND DID FOR THE OLD CUSTOMER * 00059200
059300*    FILE UPDATES.                                                00059300
059400     IF CD-CREDIT-THIS-RUN                                        00059400
059410         MOVE 'Y' TO WS-CD-CREDIT-SW                              00059410
059420     ELSE                                                         00059420
059430         MOVE 'N' TO WS-CD-CREDIT-SW                              00059430
059440     END-IF.                                                      00059440
059500     EVALUATE TRUE                                                00059500
059600        WHEN ATB-IS-CHECKING(ACCT-IDX)                            00059600
059700            CALL 'CKGPROC1' USING ATB-REC(ACCT-IDX),              00059700
059800                 TRAN-REC, WS-RUN-DATE, WS-OP-CODE,               00059800
059900                 WS-TRAN-OK-SW, WS-REASON-CODE,                   00059900
060000                 WS-CUR-VALUE, WS-ACCR-INTEREST                   00060000
060100        WHEN ATB-IS-SAVINGS(ACCT-IDX)                             00060100
060200            CALL 'SVGPROC1' USING ATB-REC(ACCT-IDX),              00060200
060300                 TRAN-REC, WS-RUN-DATE, WS-OP-CODE,               00060300
060400                 WS-TRAN-OK-SW, WS-REASON-CODE,                   00060400
060500                 WS-CUR-VALUE, WS-ACCR-INTEREST                   00060500
060600        WHEN ATB-IS-MONEY-MARKET(ACCT-IDX)                        00060600
060700            CALL 'MMKPROC1' USING ATB-REC(ACCT-IDX),              00060700
060800                 TRAN-REC, WS-RUN-DATE, WS-OP-CODE,               00060800
060900                 WS-TRAN-OK-SW, WS-REASON-CODE,                   00060900
061000                 WS-CUR-VALUE, WS-ACCR-INTEREST                   00061000
061100        WHEN ATB-IS-CD(ACCT-IDX)                                  00061100
061200            CALL 'CDPROC1'  USING ATB-REC(ACCT-IDX),              00061200
061300                 TRAN-REC, WS-RUN-DATE, WS-OP-CODE,               00061300
061400                 WS-TRAN-OK-SW, WS-REASON-CODE,                   00061400
061500                 WS-CUR-VALUE, WS-ACCR-INTEREST,                  00061500
061600                 WS-CD-CREDIT-SW                                  00061600
061700        WHEN ATB-IS-IRA(ACCT-IDX)                                 00061700
061800            CALL 'IRAPROC1' USING ATB-REC(ACCT-IDX),              00061800
061900                 TRAN-REC, WS-RUN-DATE, WS-OP-CODE,               00061900
062000                 WS-TRAN-OK-SW, WS-REASON-CODE,                   00062000
062100                 WS-CUR-VALUE, WS-ACCR-INTEREST                   00062100
062200     END-EVALUATE.                                                00062200
062300                                                                  00062300
062400 2900-REPORT-TRAN-DETAIL.                                         00062400
062500     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY               00062500
062600             DELIMITED BY SIZE INTO RPT-DTL-DATE.                 00062600
063000     MOVE TRAN-CUST-ID       TO RPT-DTL-CUST-ID.                  00063000
063100     MOVE TRAN-ACCT-NUMBER   TO RPT-DTL-ACCT-NUMBER.              00063100
063200     MOVE TRAN-ACCT-TYPE     TO RPT-DTL-ACCT-TYPE.                00063200
063300     MOVE TRAN-CODE          TO RPT-DTL-TRAN-CODE.                00063300
063400     MOVE TRAN-AMOUNT        TO RPT-DTL-AMOUNT.                   00063400
063500     IF WS-TRAN-OK                                                00063500
063600         MOVE 'ACCEPTED' TO RPT-DTL-STATUS                        00063600
063700         MOVE SPACES     TO RPT-DTL-REASON                        00063700
063800     ELSE                                                         00063800
063900         MOVE 'REJECTED' TO RPT-DTL-STATUS                        00063900
064000         MOVE WS-REASON-CODE TO RPT-DTL-REASON                    00064000
064100     END-IF.                                                      00064100
064200     WRITE REPORT-RECORD FROM RPT-DETAIL-1.                       00064200
064300                                                                  00064300
064400 2950-WRITE-HIST-RECORD.                                          00064400
064500     MOVE ATB-NUMBER(ACCT-IDX) TO HIST-ACCT-NUMBER.               00064500
064600     MOVE WS-RUN-DATE          TO HIST-DATE.                      00064600
064700     IF WS-OP-CODE = 'D'                                          00064700
064800         MOVE '+' TO HIST-SIGN                                    00064800
064900     ELSE                                                         00064900
065000         MOVE '-' TO HIST-SIGN                                    00065000
065100     END-IF.                                                      00065100
065200     MOVE TRAN-AMOUNT TO HIST-AMOUNT.                             00065200
065300     WRITE HIST-REC.                                              00065300
065400                                                                  00065400
065500 1700-ACCRUE-INTEREST-ALL.                                        00065500
065600     PERFORM 1710-ACCRUE-ONE-ACCOUNT VARYING ACCT-IDX             00065600
065650             FROM 1 BY 1 UNTIL ACCT-IDX > WS-ACCT-COUNT.          00065650
065660                                                                  00065660
065670 1710-ACCRUE-ONE-ACCOUNT.                                         00065670
065800     IF ATB-ACTIVE(ACCT-IDX)                                      00065800
065900         MOVE 'I' TO WS-OP-CODE                                   00065900
066000         PERFORM 2800-CALL-TYPE-UNIT                              00066000
066100         MOVE WS-CUR-VALUE TO ATB-CUR-VALUE(ACCT-IDX)             00066100
066200         MOVE WS-ACCR-INTEREST TO ATB-ACCR-INTEREST(ACCT-IDX)     00066200
066300         ADD WS-ACCR-INTEREST TO WS-TOTAL-INTEREST                00066300
066400     END-IF.                                                      00066400
066600                                                                  00066600
066700 1100-LOAD-CUST-TABLE.                                            00066700
066800     READ CUSTMAST                                                00066800
066900         AT END MOVE 'Y' TO WS-CUSTMAST-EOF-SW                    00066900
067000     END-READ.                                                    00067000
067100     PERFORM 1110-LOAD-CUST-ENTRY UNTIL WS-CUSTMAST-EOF.          00067100
067700                                                                  00067700
067710 1110-LOAD-CUST-ENTRY.                                            00067710
067712     PERFORM 2100-ADD-CUSTOMER.                                   00067712
067714     READ CUSTMAST                                                00067714
067716         AT END MOVE 'Y' TO WS-CUSTMAST-EOF-SW                    00067716
067718     END-READ.                                                    00067718
067720                                                                  00067720
067800 1200-LOAD-ACCT-TABLE.                                            00067800
067900     READ ACCTMAST                                                00067900
068000         AT END MOVE 'Y' TO WS-ACCTMAST-EOF-SW                    00068000
068100     END-READ.                                                    00068100
068150     PERFORM 1210-LOAD-ACCT-ENTRY UNTIL WS-ACCTMAST-EOF.          00068150
069300                                                                  00069300
069310 1210-LOAD-ACCT-ENTRY.                                            00069310
069312     ADD 1 TO WS-ACCT-COUNT.                                      00069312
069314     SET ACCT-IDX TO WS-ACCT-COUNT.                               00069314
069316     MOVE ACCT-REC TO ATB-REC(ACCT-IDX).                          00069316
069318     MOVE 'Y' TO ATB-ACTIVE-SW(ACCT-IDX).                         00069318
069320     IF ACCT-NUMBER NOT < WS-NEXT-ACCT-NUMBER                     00069320
069322         COMPUTE WS-NEXT-ACCT-NUMBER = ACCT-NUMBER + 1            00069322
069324     END-IF.                                                      00069324
069326     READ ACCTMAST                                                00069326
069328         AT END MOVE 'Y' TO WS-ACCTMAST-EOF-SW                    00069328
069330     END-READ.                                                    00069330
069400                                                                  00069400
069500 1800-WRITE-NEW-CUST-ALL.                                         00069500
069600     PERFORM 1810-WRITE-ONE-NEW-CUST VARYING CUST-IDX             00069600
069650             FROM 1 BY 1 UNTIL CUST-IDX > WS-CUST-COUNT.          00069650
069660                                                                  00069660
069670 1810-WRITE-ONE-NEW-CUST.                                         00069670
069800     IF CTB-ACTIVE(CUST-IDX)                                      00069800
069900         MOVE CTB-REC(CUST-IDX) TO NEWCUST-REC                    00069900
070000         WRITE NEWCUST-REC                                        00070000
070100     END-IF.                                                      00070100
070300                                                                  00070300
070400 1850-WRITE-NEW-ACCT-ALL.                                         00070400
070500     PERFORM 1860-WRITE-ONE-NEW-ACCT VARYING ACCT-IDX             00070500
070550             FROM 1 BY 1 UNTIL ACCT-IDX > WS-ACCT-COUNT.          00070550
070560                                                                  00070560
070570 1860-WRITE-ONE-NEW-ACCT.                                         00070570
070700     IF ATB-ACTIVE(ACCT-IDX)                                      00070700
070800         MOVE ATB-REC(ACCT-IDX) TO NEWACCT-REC                    00070800
070900         WRITE NEWACCT-REC                                        00070900
071000     END-IF.                                                      00071000
071200                                                                  00071200
071300 1900-REPORT-GRAND-TOTALS.                                        00071300
071400     PERFORM 1905-REPORT-CUSTOMER-STEP VARYING CUST-IDX           00071400
071450             FROM 1 BY 1 UNTIL CUST-IDX > WS-CUST-COUNT.          00071450
071460                                                                  00071460
071470 1905-REPORT-CUSTOMER-STEP.                                       00071470
071600     IF CTB-ACTIVE(CUST-IDX)                                      00071600
071700         PERFORM 1910-REPORT-ONE-CUSTOMER                         00071700
071800     END-IF.                                                      00071800
072000                                                                  00072000
072100     MOVE WS-TRAN-READ-CT   TO RPT-GT1-READ.                      00072100
072200     MOVE WS-TRAN-ACCEPT-CT TO RPT-GT1-ACCEPTED.                  00072200
072300     MOVE WS-TRAN-REJECT-CT TO RPT-GT1-REJECTED.                  00072300
072400     WRITE REPORT-RECORD FROM RPT-GTOT-TRAN-1 AFTER 2.            00072400
072500                                                                  00072500
072600     MOVE WS-TOTAL-DEPOSITS    TO RPT-GT2-DEPOSITS.               00072600
072700     MOVE WS-TOTAL-WITHDRAWALS TO RPT-GT2-WITHDRAWALS.            00072700
072800     WRITE REPORT-RECORD FROM RPT-GTOT-AMT-1  AFTER 1.            00072800
072900                                                                  00072900
073000     MOVE WS-TOTAL-INTEREST TO RPT-GT3-INTEREST.                  00073000
073100     WRITE REPORT-RECORD FROM RPT-GTOT-INT-1  AFTER 1.            00073100
073200                                                                  00073200
073300 1910-REPORT-ONE-CUSTOMER.                                        00073300
073400     MOVE 0 TO WS-CUST-ACCT-LEFT.                                 00073400
073500     MOVE 0 TO WS-CUST-SUM-BALANCE.                               00073500
073600     MOVE 0 TO WS-CUST-SUM-INTEREST.                              00073600
073650     PERFORM 1915-SUM-ONE-CUST-ACCT VARYING ACCT-IDX              00073650
073680             FROM 1 BY 1 UNTIL ACCT-IDX > WS-ACCT-COUNT.          00073680
073690                                                                  00073690
073695 1915-SUM-ONE-CUST-ACCT.                                          00073695
073900     IF ATB-CUST-ID(ACCT-IDX) = CTB-ID(CUST-IDX)                  00073900
073910        AND ATB-ACTIVE(ACCT-IDX)                                  00073910
074000         ADD 1 TO WS-CUST-ACCT-LEFT                               00074000
074100         ADD ATB-CUR-VALUE(ACCT-IDX) TO WS-CUST-SUM-BALANCE       00074100
074200         ADD ATB-ACCR-INTEREST(ACCT-IDX)                          00074200
074300                 TO WS-CUST-SUM-INTEREST                          00074300
074400     END-IF.                                                      00074400
074600     MOVE CTB-ID(CUST-IDX)         TO RPT-CTOT-CUST-ID.           00074600
074700     MOVE WS-CUST-ACCT-LEFT         TO RPT-CTOT-NUM-ACCTS.        00074700
074800     MOVE WS-CUST-SUM-BALANCE       TO RPT-CTOT-BALANCE.          00074800
074900     MOVE WS-CUST-SUM-INTEREST      TO RPT-CTOT-INTEREST.         00074900
075000     WRITE REPORT-RECORD FROM RPT-CUST-TOTAL-1.                   00075000
075100                                                                  00075100
075200 700-OPEN-FILES.                                                  00075200
075300     OPEN INPUT  RUNPARM                                          00075300
075400                 CUSTMAST                                         00075400
075500                 ACCTMAST                                         00075500
075600                 TRANFILE                                         00075600
075700          OUTPUT NEWCUST                                          00075700
075800                 NEWACCT                                          00075800
075900                 HISTFILE                                         00075900
076000                 REPORT-FILE.                                     00076000
076100     IF WS-CUSTMAST-STATUS NOT = '00'                             00076100
076200         DISPLAY 'ERROR OPENING CUSTMAST.  RC: '                  00076200
076300                 WS-CUSTMAST-STATUS                               00076300
076400         MOVE 16 TO RETURN-CODE                                   00076400
076500         MOVE 'Y' TO WS-TRAN-EOF-SW                               00076500
076600     END-IF.                                                      00076600
076700     IF WS-ACCTMAST-STATUS NOT = '00'                             00076700
076800         DISPLAY 'ERROR OPENING ACCTMAST.  RC: '                  00076800
076900                 WS-ACCTMAST-STATUS                               00076900
077000         MOVE 16 TO RETURN-CODE                                   00077000
077100         MOVE 'Y' TO WS-TRAN-EOF-SW                               00077100
077200     END-IF.                                                      00077200
077300     IF WS-TRANFILE-STATUS NOT = '00'                             00077300
077400         DISPLAY 'ERROR OPENING TRANFILE.  RC: '                  00077400
077500                 WS-TRANFILE-STATUS                               00077500
077600         MOVE 16 TO RETURN-CODE                                   00077600
077700         MOVE 'Y' TO WS-TRAN-EOF-SW                               00077700
077800     END-IF.                                                      00077800
077900                                                                  00077900
078000 705-READ-RUN-PARM.                                               00078000
078100     READ RUNPARM                                                 00078100
078200         AT END MOVE 0 TO RUNPARM-RUN-DATE                        00078200
078300     END-READ.                                                    00078300
078400     MOVE RUNPARM-RUN-DATE TO WS-RUN-DATE.                        00078400
078500                                                                  00078500
078600 710-READ-TRAN-FILE.                                              00078600
078700     READ TRANFILE                                                00078700
078800         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        00078800
078900     END-READ.                                                    00078900
079000                                                                  00079000
079100 790-CLOSE-FILES.                                                 00079100
079200     CLOSE RUNPARM CUSTMAST ACCTMAST TRANFILE                     00079200
079300           NEWCUST NEWACCT HISTFILE REPORT-FILE.                  00079300
079400                                                                  00079400
079500 800-INIT-REPORT.                                                 00079500
079600     ADD 1 TO WS-PAGE-NUMBER.                                     00079600
079700     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY               00079700
079800             DELIMITED BY SIZE INTO RPT-HDG-RUNDATE.              00079800
080200     MOVE WS-PAGE-NUMBER TO RPT-HDG-PAGE.                         00080200
080300     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.           00080300
