000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  MMKPROC1                                            * 00000500
000600*                                                               * 00000600
000700* MONEY-MARKET RULES, CALLED BY BANKDLY1 2800-CALL-TYPE-UNIT    * 00000700
000800* FOR EVERY TRANSACTION AGAINST AN ACCOUNT TYPE 3 ENTRY.        * 00000800
000900*                                                               * 00000900
001000* MONEY MARKET IS A SAVINGS VARIANT - SAME DEPOSIT-LEDGER AND   * 00001000
001100* DAILY-COMPOUND INTEREST MACHINERY AS SVGPROC1, BUT A HIGHER   * 00001100
001200* RATE (30%) AND A HIGHER WITHDRAWAL FLOOR ($500.00 INSTEAD OF  * 00001200
001300* $300.00).  OPENING BALANCE AND THE FIRST LEDGER ENTRY ARE     * 00001300
001400* ALWAYS THE SAME AMOUNT HERE - MONEY MARKET HAS NONE OF        * 00001400
001500* SAVINGS' OLD $300/$25 OPENING MISMATCH.  SEE BANKDLY1         * 00001500
001600* 2330-OPEN-MONEY-MARKET.                                       * 00001600
001700*                                                                 00001700
001800* IDENTIFICATION DIVISION.                                        00001800
001900****************************************************************  00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID.    MMKPROC1.                                         00002100
002200 AUTHOR.        D W STOUT.                                        00002200
002300 INSTALLATION.  FIRST AMERICAN TRUST - DAILY PROCESSING.          00002300
002400 DATE-WRITTEN.  04/02/80.                                         00002400
002500 DATE-COMPILED.  01/07/82.                                        00002500
002600 SECURITY.      COMPANY CONFIDENTIAL.                             00002600
002700*                                                                 00002700
002800****************************************************************  00002800
002900*                    C H A N G E   L O G                       *  00002900
003000*   YY/MM/DD  BY   TICKET    DESCRIPTION                       *  00003000
003100*   82/01/07  DWS  BK-0088   FIRST WRITTEN - MONEY MARKET SPLIT * 00003100
003200*                            OUT OF SVGPROC1 AS ITS OWN CALLED  * 00003200
003300*                            PROGRAM ONCE THE RATE AND FLOOR    * 00003300
003400*                            DIVERGED FROM PLAIN SAVINGS.       * 00003400
003500*   91/02/14  RPK  BK-0198   ADDED THE 24-ENTRY DEPOSIT LEDGER, * 00003500
003600*                            SAME AS SVGPROC1.                  * 00003600
003700*   98/12/03  LMT  BK-Y2K01  CYCLE-START/CYCLE-END NOW CCYYMMDD.* 00003700
003710*   05/11/18  JFP  BK-0512   DAILY-RATE WAS DIVIDING BY 365     * 00003710
003720*                            INSTEAD OF 36500 - FIXED IN 310.   * 00003720
003730*                            ALSO GAVE WS-EXPONENT A SIGN SO A  * 00003730
003740*                            LATE DEPOSIT DIVIDES THE FACTOR    * 00003740
003750*                            DOWN INSTEAD OF WRAPPING POSITIVE, * 00003750
003760*                            ADDED ROUNDED TO THE INTEREST      * 00003760
003770*                            ACCUMULATOR IN 305, MADE 200-      * 00003770
003780*                            WITHDRAW TEST THE ACCRUED-INTEREST * 00003780
003790*                            VALUE INSTEAD OF THE BARE LEDGER   * 00003790
003795*                            BALANCE, AND PUT THE OLD PERFORM   * 00003795
003797*                            THRU/GO TO STYLE BACK THE WAY THIS * 00003797
003798*                            PROGRAM HAS ALWAYS HAD IT.         * 00003798
003810*   05/12/02  JFP  BK-0519   PULLED WS-EXPONENT AND             * 00003810
003820*                            WS-ABS-EXPONENT OUT OF             * 00003820
003830*                            WS-WORK-FIELDS INTO THEIR OWN      * 00003830
003840*                            77-LEVEL ITEMS, MATCHING HOW       * 00003840
003850*                            THE REST OF THE SHOP DECLARES      * 00003850
003860*                            A SCRATCH COUNTER.                 * 00003860
003900****************************************************************  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER. IBM-370.                                        00004200
004300 OBJECT-COMPUTER. IBM-370.                                        00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM.                                          00004500
004600****************************************************************  00004600
004700 DATA DIVISION.                                                   00004700
004800 WORKING-STORAGE SECTION.                                         00004800
004900 77  WS-EXPONENT                 PIC S9(05) COMP VALUE 0.         00004900
005000 77  WS-ABS-EXPONENT             PIC 9(05) COMP VALUE 0.          00005000
005100 01  WS-WORK-FIELDS.                                              00005100
005200     05  WS-NEW-BALANCE              PIC S9(09)V99 COMP-3         00005200
005300                                      VALUE 0.                    00005300
005400     05  WS-CURRENT-VALUE            PIC S9(09)V99 COMP-3         00005400
005500                                      VALUE 0.                    00005500
005600     05  WS-REMAINING                PIC S9(09)V99 COMP-3         00005600
005700                                      VALUE 0.                    00005700
005800     05  WS-PERIOD-MONTHS            PIC S9(05) COMP VALUE 0.     00005800
005900     05  WS-DAILY-RATE               PIC 9V9(07) VALUE 0.         00005900
006000     05  WS-FACTOR                   PIC 9(03)V9(09) VALUE 0.     00006000
006100     05  WS-CYCLE-CCYY               PIC 9(04) COMP VALUE 0.      00006100
006200     05  WS-CYCLE-MM                 PIC 9(02) COMP VALUE 0.      00006200
006300     05  FILLER                      PIC X(02).                   00006300
006400 01  WS-FACTOR-R REDEFINES WS-FACTOR.                             00006400
006500     05  WS-FACTOR-WHOLE             PIC 9(03).                   00006500
006600     05  WS-FACTOR-DEC               PIC 9(09).                   00006600
006700****************************************************************  00006700
006800 LINKAGE SECTION.                                                 00006800
006900 COPY ACCTCOPY REPLACING ==:TAG:== BY ==ACCT==.                   00006900
007000 COPY TRANREC.                                                    00007000
007100 01  LK-RUN-DATE                     PIC 9(08).                   00007100
007200 01  LK-RUN-DATE-R REDEFINES LK-RUN-DATE.                         00007200
007300     05  LK-RUN-CCYY                 PIC 9(04).                   00007300
007400     05  LK-RUN-MM                   PIC 9(02).                   00007400
007500     05  LK-RUN-DD                   PIC 9(02).                   00007500
007600 01  LK-OP-CODE                      PIC X(01).                   00007600
007700     88  OP-IS-DEPOSIT               VALUE 'D'.                   00007700
007800     88  OP-IS-WITHDRAW              VALUE 'W'.                   00007800
007900     88  OP-IS-INTEREST              VALUE 'I'.                   00007900
008000 01  LK-TRAN-OK-SW                   PIC X(01).                   00008000
008100     88  LK-TRAN-OK                  VALUE 'Y'.                   00008100
008200 01  LK-REASON-CODE                  PIC X(20).                   00008200
008300 01  LK-CUR-VALUE                    PIC S9(09)V99 COMP-3.        00008300
008400 01  LK-ACCR-INTEREST                PIC S9(09)V99 COMP-3.        00008400
008500****************************************************************  00008500
008600 PROCEDURE DIVISION USING ACCT-REC, TRAN-REC, LK-RUN-DATE,        00008600
008700         LK-OP-CODE, LK-TRAN-OK-SW, LK-REASON-CODE,               00008700
008800         LK-CUR-VALUE, LK-ACCR-INTEREST.                          00008800
008900****************************************************************  00008900
009000 000-MAIN.                                                        00009000
009100     MOVE 'Y' TO LK-TRAN-OK-SW.                                   00009100
009200     MOVE SPACES TO LK-REASON-CODE.                               00009200
009300     PERFORM 900-CHECK-CYCLE-ROLL THRU 900-EXIT.                  00009300
009400     EVALUATE TRUE                                                00009400
009500        WHEN OP-IS-DEPOSIT                                        00009500
009600            PERFORM 100-DEPOSIT THRU 100-EXIT                     00009600
009700        WHEN OP-IS-WITHDRAW                                       00009700
009800            PERFORM 200-WITHDRAW THRU 200-EXIT                    00009800
009900        WHEN OP-IS-INTEREST                                       00009900
010000            PERFORM 300-ACCRUE-INTEREST THRU 300-EXIT             00010000
010100     END-EVALUATE.                                                00010100
010200     GOBACK.                                                      00010200
010300 100-DEPOSIT.                                                     00010300
010400     IF TRAN-AMOUNT NOT > 0                                       00010400
010500         MOVE 'N' TO LK-TRAN-OK-SW                                00010500
010600         MOVE 'DEPOSIT MUST BE POSITIVE' TO LK-REASON-CODE        00010600
010700         GO TO 100-EXIT                                           00010700
010800     END-IF.                                                      00010800
010900     ADD TRAN-AMOUNT TO ACCT-BALANCE.                             00010900
011000     IF ACCT-DEP-COUNT < 24                                       00011000
011100         ADD 1 TO ACCT-DEP-COUNT                                  00011100
011200         MOVE TRAN-AMOUNT TO ACCT-DEPOSIT(ACCT-DEP-COUNT)         00011200
011300     END-IF.                                                      00011300
011400 100-EXIT.                                                        00011400
011500     EXIT.                                                        00011500
011600 200-WITHDRAW.                                                    00011600
011700*    MONEY MARKET HAS NO SEPARATE SIX-WITHDRAWAL CAP OF ITS       00011700
011800*    OWN IN THE SOURCE RULES - THE $500.00 FLOOR PLUS THE BANK'S  00011800
011900*    STANDING SIX-PER-CYCLE LIMIT (SAME COUNTER, SAME CYCLE       00011900
012000*    ROLLOVER AS SAVINGS) IS WHAT STOPS EXCESS WITHDRAWALS.       00012000
012100     IF TRAN-AMOUNT NOT > 0                                       00012100
012200         MOVE 'N' TO LK-TRAN-OK-SW                                00012200
012300         MOVE 'WITHDRAWAL MUST BE POSITIVE' TO LK-REASON-CODE     00012300
012400         GO TO 200-EXIT                                           00012400
012500     END-IF.                                                      00012500
012600     IF ACCT-WDRAW-COUNT NOT < 6                                  00012600
012700         MOVE 'N' TO LK-TRAN-OK-SW                                00012700
012800         MOVE 'WITHDRAWAL LIMIT REACHED' TO LK-REASON-CODE        00012800
012900         GO TO 200-EXIT                                           00012900
013000     END-IF.                                                      00013000
013100     PERFORM 300-ACCRUE-INTEREST THRU 300-EXIT.                   00013100
013200     COMPUTE WS-CURRENT-VALUE = ACCT-BALANCE + LK-ACCR-INTEREST.  00013200
013300     COMPUTE WS-NEW-BALANCE = WS-CURRENT-VALUE - TRAN-AMOUNT.     00013300
013400     IF WS-NEW-BALANCE < 500.00                                   00013400
013500         MOVE 'N' TO LK-TRAN-OK-SW                                00013500
013600         MOVE 'BELOW MINIMUM BALANCE' TO LK-REASON-CODE           00013600
013700         GO TO 200-EXIT                                           00013700
013800     END-IF.                                                      00013800
013900     SUBTRACT TRAN-AMOUNT FROM ACCT-BALANCE.                      00013900
014000     ADD 1 TO ACCT-WDRAW-COUNT.                                   00014000
014100     PERFORM 210-REMOVE-DEPOSITS THRU 210-EXIT.                   00014100
014200 200-EXIT.                                                        00014200
014300     EXIT.                                                        00014300
014400 210-REMOVE-DEPOSITS.                                             00014400
014500     MOVE TRAN-AMOUNT TO WS-REMAINING.                            00014500
014600     PERFORM 215-REMOVE-ONE-DEPOSIT THRU 215-EXIT                 00014600
014700             VARYING ACCT-DEP-IDX                                 00014700
014800             FROM ACCT-DEP-COUNT BY -1                            00014800
014900             UNTIL ACCT-DEP-IDX < 1 OR WS-REMAINING NOT > 0.      00014900
015000 210-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200 215-REMOVE-ONE-DEPOSIT.                                          00015200
015300     IF ACCT-DEPOSIT(ACCT-DEP-IDX) NOT > WS-REMAINING             00015300
015400         SUBTRACT ACCT-DEPOSIT(ACCT-DEP-IDX) FROM                 00015400
015500                 WS-REMAINING                                     00015500
015600         MOVE 0 TO ACCT-DEPOSIT(ACCT-DEP-IDX)                     00015600
015700     ELSE                                                         00015700
015800         SUBTRACT WS-REMAINING FROM                               00015800
015900                 ACCT-DEPOSIT(ACCT-DEP-IDX)                       00015900
016000         MOVE 0 TO WS-REMAINING                                   00016000
016100     END-IF.                                                      00016100
016200 215-EXIT.                                                        00016200
016300     EXIT.                                                        00016300
016400 300-ACCRUE-INTEREST.                                             00016400
016500     COMPUTE WS-PERIOD-MONTHS =                                   00016500
016600         ((LK-RUN-CCYY - ACCT-OPEN-CCYY) * 12) +                  00016600
016700         (LK-RUN-MM - ACCT-OPEN-MM).                              00016700
016800     MOVE ACCT-BALANCE TO LK-CUR-VALUE.                           00016800
016900     MOVE 0 TO LK-ACCR-INTEREST.                                  00016900
017000     PERFORM 305-ACCRUE-ONE-DEPOSIT THRU 305-EXIT                 00017000
017100             VARYING ACCT-DEP-IDX                                 00017100
017200             FROM 1 BY 1                                          00017200
017300             UNTIL ACCT-DEP-IDX > ACCT-DEP-COUNT.                 00017300
017400 300-EXIT.                                                        00017400
017500     EXIT.                                                        00017500
017600 305-ACCRUE-ONE-DEPOSIT.                                          00017600
017700     IF ACCT-DEPOSIT(ACCT-DEP-IDX) > 0                            00017700
017800         COMPUTE WS-EXPONENT =                                    00017800
017900             365 * WS-PERIOD-MONTHS / 12                          00017900
018000         PERFORM 310-COMPUTE-FACTOR THRU 310-EXIT                 00018000
018100         COMPUTE LK-ACCR-INTEREST ROUNDED = LK-ACCR-INTEREST +    00018100
018200             (ACCT-DEPOSIT(ACCT-DEP-IDX) * WS-FACTOR)             00018200
018300             - ACCT-DEPOSIT(ACCT-DEP-IDX)                         00018300
018400     END-IF.                                                      00018400
018500     SUBTRACT 1 FROM WS-PERIOD-MONTHS.                            00018500
018600 305-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
018800 310-COMPUTE-FACTOR.                                              00018800
018900*    FACTOR = (1 + RATE/36500) ** EXPONENT.  NO INTRINSIC         00018900
019000*    FUNCTION AVAILABLE ON THIS COMPILER, SO THE POWER IS DONE    00019000
019100*    BY REPEATED MULTIPLICATION.  A DEPOSIT POSTED AFTER THE      00019100
019200*    ACCOUNT OPENED CARRIES A NEGATIVE WS-EXPONENT - ITS FACTOR   00019200
019300*    IS BUILT BY REPEATED DIVISION INSTEAD, WHICH LEAVES THE      00019300
019400*    FACTOR AT OR BELOW 1 AS BK-0512 REQUIRED.                    00019400
019500     COMPUTE WS-DAILY-RATE = 1 + (ACCT-INT-RATE / 36500).         00019500
019600     MOVE 1 TO WS-FACTOR.                                         00019600
019700     IF WS-EXPONENT NEGATIVE                                      00019700
019800         COMPUTE WS-ABS-EXPONENT = WS-EXPONENT * -1               00019800
019900         PERFORM 312-LOWER-FACTOR WS-ABS-EXPONENT TIMES           00019900
020000     ELSE                                                         00020000
020100         PERFORM 315-RAISE-FACTOR WS-EXPONENT TIMES               00020100
020200     END-IF.                                                      00020200
020300 310-EXIT.                                                        00020300
020400     EXIT.                                                        00020400
020500 312-LOWER-FACTOR.                                                00020500
020600     COMPUTE WS-FACTOR ROUNDED =                                  00020600
020700             WS-FACTOR / WS-DAILY-RATE.                           00020700
020800 315-RAISE-FACTOR.                                                00020800
020900     COMPUTE WS-FACTOR ROUNDED =                                  00020900
021000             WS-FACTOR * WS-DAILY-RATE.                           00021000
021100 900-CHECK-CYCLE-ROLL.                                            00021100
021200     IF LK-RUN-DATE < ACCT-CYCLE-END                              00021200
021300         GO TO 900-EXIT                                           00021300
021400     END-IF.                                                      00021400
021500     MOVE ACCT-CYCLE-END TO ACCT-CYCLE-START.                     00021500
021600     MOVE 0 TO ACCT-WDRAW-COUNT.                                  00021600
021700     MOVE ACCT-CYCLE-END-CCYY TO WS-CYCLE-CCYY.                   00021700
021800     MOVE ACCT-CYCLE-END-MM   TO WS-CYCLE-MM.                     00021800
021900     ADD 1 TO WS-CYCLE-MM.                                        00021900
022000     IF WS-CYCLE-MM > 12                                          00022000
022100         MOVE 1 TO WS-CYCLE-MM                                    00022100
022200         ADD 1 TO WS-CYCLE-CCYY                                   00022200
022300     END-IF.                                                      00022300
022400     MOVE WS-CYCLE-CCYY TO ACCT-CYCLE-END-CCYY.                   00022400
022500     MOVE WS-CYCLE-MM   TO ACCT-CYCLE-END-MM.                     00022500
022600 900-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
