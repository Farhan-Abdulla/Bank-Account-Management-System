000100****************************************************************  00000100
000200*                                                               * 00000200
000300*   COPYBOOK:  ACCTCOPY                                         * 00000300
000400*   ACCOUNT MASTER RECORD - ONE ENTRY PER ACCOUNT OWNED BY A     *00000400
000500*   CUSTOMER ON CUSTCOPY.  FIVE ACCOUNT TYPES SHARE THIS ONE     *00000500
000600*   LAYOUT; FIELDS NOT USED BY A GIVEN TYPE ARE LEFT AT ZERO -   *00000600
000700*   SEE THE *PROC1 SUBPROGRAM FOR EACH TYPE.                      00000700
000800*                                                                 00000800
000900*   THE :TAG: IS SUPPLIED BY THE CALLING COPY STATEMENT, SAME AS *00000900
001000*   CUSTCOPY, SO ACCTMAST INPUT, NEWACCT OUTPUT AND THE *PROC1   *00001000
001100*   LINKAGE COPY ALL SHARE THIS ONE LAYOUT.                      *00001100
001200*                                                                 00001200
001300*   CHANGE LOG                                                  * 00001300
001400*   YY/MM/DD  BY   TICKET    DESCRIPTION                        * 00001400
001500*   80/04/02  DWS  INITIAL   ORIGINAL ACCOUNT RECORD LAYOUT      *00001500
001600*   85/09/30  DWS  BK-0104   ADDED CD TERM / IRA MONTHLY-DEP     *00001600
001700*   91/02/14  RPK  BK-0198   ADDED DEPOSIT LEDGER (OCCURS 24)    *00001700
001800*   98/12/03  LMT  BK-Y2K01  EXPANDED DATE FIELDS TO CCYYMMDD -  *00001800
001900*                            DATES WERE STORED YYMMDD, WHICH     *00001900
002000*                            COMPARED WRONG ACROSS THE CENTURY   *00002000
002100*                            BOUNDARY.  SEE :TAG:-OPEN-DATE-R.   *00002100
002200*   99/01/11  LMT  BK-Y2K02  RETAGGED FOR COPY REPLACING, SAME   *00002200
002300*                            REASON AS CUSTCOPY ABOVE.           *00002300
002400****************************************************************  00002400
002500 01  :TAG:-REC.                                                   00002500
002600     05  :TAG:-CUST-ID               PIC X(06).                   00002600
002700     05  :TAG:-NUMBER                PIC 9(08).                   00002700
002800     05  :TAG:-TYPE                  PIC 9(01).                   00002800
002900         88  :TAG:-IS-CHECKING        VALUE 1.                    00002900
003000         88  :TAG:-IS-SAVINGS         VALUE 2.                    00003000
003100         88  :TAG:-IS-MONEY-MARKET    VALUE 3.                    00003100
003200         88  :TAG:-IS-CD              VALUE 4.                    00003200
003300         88  :TAG:-IS-IRA             VALUE 5.                    00003300
003400     05  :TAG:-OPEN-DATE             PIC 9(08).                   00003400
003500     05  :TAG:-OPEN-DATE-R REDEFINES :TAG:-OPEN-DATE.             00003500
003600         10  :TAG:-OPEN-CCYY         PIC 9(04).                   00003600
003700         10  :TAG:-OPEN-MM           PIC 9(02).                   00003700
003800         10  :TAG:-OPEN-DD           PIC 9(02).                   00003800
003900     05  :TAG:-BALANCE               PIC S9(09)V99.               00003900
004000     05  :TAG:-INT-RATE              PIC 9(02)V9(003).            00004000
004100     05  :TAG:-WDRAW-COUNT           PIC 9(02).                   00004100
004200     05  :TAG:-CYCLE-START           PIC 9(08).                   00004200
004300     05  :TAG:-CYCLE-END             PIC 9(08).                   00004300
004400     05  :TAG:-CYCLE-END-R REDEFINES :TAG:-CYCLE-END.             00004400
004500         10  :TAG:-CYCLE-END-CCYY    PIC 9(04).                   00004500
004600         10  :TAG:-CYCLE-END-MM      PIC 9(02).                   00004600
004700         10  :TAG:-CYCLE-END-DD      PIC 9(02).                   00004700
004800     05  :TAG:-TERM-MONTHS           PIC 9(03).                   00004800
004900     05  :TAG:-MONTHLY-DEP           PIC 9(05)V99.                00004900
005000     05  :TAG:-DEP-COUNT             PIC 9(03).                   00005000
005100     05  :TAG:-DEPOSIT               PIC 9(09)V99 OCCURS 24       00005100
005200                                      INDEXED BY :TAG:-DEP-IDX.   00005200
005300     05  FILLER                      PIC X(07).                   00005300
